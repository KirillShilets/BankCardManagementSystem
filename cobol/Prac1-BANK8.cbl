000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK8.
000300 AUTHOR. J M OCHOA.
000400 INSTALLATION. UNIZARBANK DATA CENTER - ZARAGOZA.
000500 DATE-WRITTEN. 04/25/1991.
000600 DATE-COMPILED.
000700 SECURITY. UNIZARBANK INTERNAL USE ONLY - CARD OPERATIONS.
000800*
000900*---------------------------------------------------------------
001000* CHANGE LOG
001100*---------------------------------------------------------------
001200* 04/25/1991 JMO  ORIGINAL WRITE-UP AS THE CAJERO RECEIPT MASK -
001300*                 CALLED BEFORE A PAN WAS EVER PRINTED ON A SLIP.
001400* 04/18/2003 PAH  CR-0452 RE-USED BY THE NIGHTLY POSTING REPORT
001500*                 (BANK7) SO THE PRINTED MASTER LISTING NEVER
001600*                 SHOWS A FULL CARD NUMBER EITHER.
001700* 11/09/2004 LTV  CR-0481 SHORT PAN GUARD ADDED AFTER A TEST
001800*                 CARD WITH A NINE DIGIT PAN CAME THROUGH FROM
001900*                 THE CONVERSION FEED AND MASKED TO GARBAGE.
002000* 02/17/2010 RQM  CR-0556 THE "LAST FOUR" WAS ALWAYS LIFTED FROM
002100*                 FIXED BYTES 13-16, SO A CONVERSION FEED PAN
002200*                 SHORTER THAN SIXTEEN (TEN TO FIFTEEN DIGITS,
002300*                 SEE CR-0481) WAS PICKING UP TRAILING PAD
002400*                 SPACES INSTEAD OF ITS OWN LAST FOUR DIGITS.
002500*                 BACK DIGITS NOW START FOUR BYTES BEFORE
002600*                 WHEREVER THE REAL PAN ACTUALLY ENDS.
002700*---------------------------------------------------------------
002800*
002900*    ONE CALL, ONE CARD NUMBER.  FIRST SIX AND LAST FOUR DIGITS
003000*    ARE KEPT, EVERYTHING IN BETWEEN BECOMES "******".  A PAN OF
003100*    FEWER THAN TEN CHARACTERS HAS NOTHING SAFE LEFT TO SHOW ON
003200*    EITHER END, SO THE WHOLE FIELD COMES BACK AS "******".
003300*
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800*
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100*
004200 01  WS-SWITCHES.
004300     05  WS-PAN-LONG-ENOUGH-SW    PIC X(1) VALUE "N".
004400         88  PAN-LONG-ENOUGH               VALUE "Y".
004500     05  FILLER                   PIC X(7).
004600*
004700 77  WS-PAN-LENGTH                PIC S9(4) COMP VALUE 16.
004800 77  WS-KEEP-FRONT                PIC S9(4) COMP VALUE 6.
004900 77  WS-KEEP-BACK                 PIC S9(4) COMP VALUE 4.
005000*
005100* THE PAN IS CARRIED THROUGHOUT THE SYSTEM AS A SIXTEEN BYTE
005200* FIXED FIELD, BUT THE CAJERO FEED ONCE SENT SHORTER TEST NUMBERS
005300* PADDED WITH TRAILING SPACES - THE TABLE BELOW LETS THE MASKING
005400* LOGIC WALK THE PAN ONE CHARACTER AT A TIME TO FIND WHERE THE
005500* REAL DIGITS END.
005600 01  WS-PAN-WORK.
005700     05  WS-PAN-CHAR              PIC X(1) OCCURS 16 TIMES.
005800 01  WS-PAN-AS-GROUP REDEFINES WS-PAN-WORK
005900                              PIC X(16).
006000*
006100* SAME SIXTEEN BYTES, VIEWED AS THE THREE PIECES THE MASK
006200* NEEDS - KEPT FRONT, MASKED MIDDLE, KEPT BACK - SO THE MASKING
006300* PARAGRAPH BELOW MOVES NAMED FIELDS INSTEAD OF COUNTING
006400* POSITIONS BY HAND.
006500 01  WS-PAN-PIECES-VIEW REDEFINES WS-PAN-WORK.
006600     05  PPV-KEPT-FRONT           PIC X(6).
006700     05  PPV-MASKED-MIDDLE        PIC X(6).
006800     05  PPV-KEPT-BACK            PIC X(4).
006900*
007000* MASK BUILT UP IN THREE PIECES - THE KEPT FRONT DIGITS, THE
007100* FIXED STAR RUN, AND THE KEPT TRAILING DIGITS - THEN VIEWED AS
007200* ONE SIXTEEN BYTE FIELD TO HAND BACK TO THE CALLER.
007300 01  WS-MASK-PIECES.
007400     05  WS-MASK-FRONT            PIC X(6).
007500     05  WS-MASK-STARS            PIC X(6) VALUE "******".
007600     05  WS-MASK-BACK             PIC X(4).
007700 01  WS-MASK-RESULT REDEFINES WS-MASK-PIECES
007800                              PIC X(16).
007900*
008000 77  WS-REAL-LENGTH                PIC S9(4) COMP VALUE 0.
008100 77  WS-SCAN-IDX                   PIC S9(4) COMP VALUE 0.
008200 77  WS-BACK-START-POS             PIC S9(4) COMP VALUE 0.
008300*
008400 LINKAGE SECTION.
008500*
008600 01  LK-PAN-IN                    PIC X(16).
008700 01  LK-PAN-MASKED                PIC X(16).
008800*
008900 PROCEDURE DIVISION USING LK-PAN-IN
009000                           LK-PAN-MASKED.
009100*---------------------------------------------------------------
009200 P000-CONTROL.
009300*---------------------------------------------------------------
009400     MOVE LK-PAN-IN TO WS-PAN-AS-GROUP.
009500     PERFORM P010-FIND-REAL-LENGTH THRU P010-EXIT.
009600     MOVE "N" TO WS-PAN-LONG-ENOUGH-SW.
009700     IF WS-REAL-LENGTH NOT < 10
009800         MOVE "Y" TO WS-PAN-LONG-ENOUGH-SW
009900     END-IF.
010000     IF PAN-LONG-ENOUGH
010100         PERFORM P100-MASK-FRONT-AND-BACK THRU P100-EXIT
010200     ELSE
010300         MOVE "******" TO LK-PAN-MASKED (1:6)
010400         MOVE SPACES   TO LK-PAN-MASKED (7:10)
010500     END-IF.
010600     EXIT PROGRAM.
010700*---------------------------------------------------------------
010800 P010-FIND-REAL-LENGTH.
010900*---------------------------------------------------------------
011000*    TRAILING SPACES DO NOT COUNT AS PAN DIGITS - WALK BACK FROM
011100*    POSITION SIXTEEN UNTIL A NON-SPACE CHARACTER IS FOUND.
011200     MOVE WS-PAN-LENGTH TO WS-SCAN-IDX.
011300 P011-LOOP.
011400     IF WS-SCAN-IDX < 1
011500         MOVE 0 TO WS-REAL-LENGTH
011600         GO TO P010-EXIT
011700     END-IF.
011800     IF WS-PAN-CHAR (WS-SCAN-IDX) NOT = SPACE
011900         MOVE WS-SCAN-IDX TO WS-REAL-LENGTH
012000         GO TO P010-EXIT
012100     END-IF.
012200     SUBTRACT 1 FROM WS-SCAN-IDX.
012300     GO TO P011-LOOP.
012400 P010-EXIT.
012500     EXIT.
012600*---------------------------------------------------------------
012700 P100-MASK-FRONT-AND-BACK.
012800*---------------------------------------------------------------
012900*    FRONT IS ALWAYS THE FIRST SIX BYTES OF THE FIELD - EVERY
013000*    PAN LONG ENOUGH TO GET HERE HAS AT LEAST TEN REAL DIGITS,
013100*    SO THOSE SIX ARE NEVER PAD SPACE.  THE BACK FOUR ARE NOT
013200*    ALWAYS BYTES 13-16 THOUGH - A SHORT CONVERSION FEED PAN
013300*    ENDS BEFORE BYTE SIXTEEN, SO THE BACK DIGITS HAVE TO START
013400*    FOUR BYTES BEFORE WS-REAL-LENGTH, WHEREVER THAT FALLS.
013500*    SEE CR-0556.
013600     MOVE PPV-KEPT-FRONT TO WS-MASK-FRONT.
013700     COMPUTE WS-BACK-START-POS = WS-REAL-LENGTH - 3.
013800     MOVE WS-PAN-AS-GROUP (WS-BACK-START-POS:4) TO WS-MASK-BACK.
013900     MOVE WS-MASK-RESULT TO LK-PAN-MASKED.
014000 P100-EXIT.
014100     EXIT.

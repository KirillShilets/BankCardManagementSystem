000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK7.
000300 AUTHOR. J M OCHOA.
000400 INSTALLATION. UNIZARBANK DATA CENTER - ZARAGOZA.
000500 DATE-WRITTEN. 04/22/1991.
000600 DATE-COMPILED.
000700 SECURITY. UNIZARBANK INTERNAL USE ONLY - CARD OPERATIONS.
000800*
000900*---------------------------------------------------------------
001000* CHANGE LOG
001100*---------------------------------------------------------------
001200* 04/22/1991 JMO  ORIGINAL WRITE-UP AS THE END OF SHIFT CAJERO
001300*                 BALANCE LISTING.
001400* 07/21/1994 MCP  CR-0231 REJECTED OPERATION COUNTS ADDED TO THE
001500*                 FOOTER TO MATCH THE NEW REJECTS FILE.
001600* 06/06/2001 PAH  CR-0415 REWRITTEN AS THE NIGHTLY POSTING
001700*                 REPORT - NOW CALLED ONCE AT THE END OF THE
001800*                 POSTING RUN INSTEAD OF ONCE PER TELLER SHIFT.
001900* 04/18/2003 PAH  CR-0452 PICKS UP THE REWRITTEN CARD AND USER
002000*                 MASTERS SO EXPIRED CARDS PRINT WITH THEIR NEW
002100*                 STATUS, AND ADDS THE TRANSACTION DETAIL
002200*                 SECTION FROM THE JUST WRITTEN TRANLOG.
002300* 09/23/2003 LTV  CR-0460 PAN NO LONGER PRINTED IN FULL - CALLS
002400*                 BANK8 FOR EVERY CARD LINE.
002500* 03/02/2009 RQM  CR-0547 GRAND TOTAL OF ALL CARD BALANCES ADDED
002600*                 TO THE FOOTER FOR THE RECONCILIATION CLERKS.
002700* 11/05/2009 RQM  CR-0551 WS-GRAND-BALANCE WAS NEVER ZEROED AT
002800*                 PROGRAM START - A RERUN UNDER THE SAME REGION
002900*                 COULD CARRY STORAGE LEFTOVER INTO THE CR-0547
003000*                 GRAND TOTAL LINE.  VALUE ZERO ADDED TO BOTH
003100*                 HALVES OF THE SPLIT, SAME AS WS-GRAND-CARD-COUNT
003200*                 ALREADY HAD.
003300*---------------------------------------------------------------
003400*
003500*    CALLED ONCE BY BANK1 AFTER THE MASTERS HAVE BEEN REWRITTEN.
003600*    THIS PROGRAM DOES ITS OWN I/O - IT RE-OPENS THE REWRITTEN
003700*    CARD AND USER MASTERS AND THE TRANLOG BANK1 JUST CLOSED,
003800*    AND PRINTS THREE SECTIONS: CARDS GROUPED BY OWNING USER,
003900*    POSTED TRANSACTIONS, AND A FINAL SET OF RUN TOTALS.  THE
004000*    CARD MASTER IS IN CARD ID ORDER, NOT USER ID ORDER, SO IT
004100*    IS SORTED INTO SORTWK1 BEFORE THE CONTROL BREAK LOGIC RUNS.
004200*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700*
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT USERS-MASTER-RPT ASSIGN TO USROUT
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS FS-USERS-RPT.
005300*
005400     SELECT CARDS-MASTER-RPT ASSIGN TO CRDOUT
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS FS-CARDS-RPT.
005700*
005800     SELECT TRANLOG-RPT ASSIGN TO TRANLOG
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS FS-TRANLOG-RPT.
006100*
006200     SELECT SORT-CARD-WORK ASSIGN TO SORTWK1.
006300*
006400     SELECT REPORT-FILE ASSIGN TO RPTFILE
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS FS-REPORT.
006700*
006800 DATA DIVISION.
006900 FILE SECTION.
007000*
007100 FD  USERS-MASTER-RPT
007200     LABEL RECORD STANDARD.
007300 01  USER-RECORD.
007400     05  USR-ID                   PIC 9(9).
007500     05  USR-EMAIL                PIC X(100).
007600     05  USR-PASSWORD-HASH        PIC X(60).
007700     05  USR-ROLE                 PIC X(5).
007800     05  USR-LOCKED               PIC X(1).
007900*
008000 FD  CARDS-MASTER-RPT
008100     LABEL RECORD STANDARD.
008200 01  CARD-RECORD.
008300     05  CRD-ID                   PIC 9(9).
008400     05  CRD-PAN                  PIC X(16).
008500     05  CRD-HOLDER               PIC X(100).
008600     05  CRD-EXPIRY-YYYY          PIC 9(4).
008700     05  CRD-EXPIRY-MM            PIC 9(2).
008800     05  CRD-STATUS               PIC X(8).
008900     05  CRD-BALANCE              PIC S9(15)V9(2)
009000                                   SIGN IS LEADING SEPARATE.
009100     05  CRD-DAILY-LIMIT          PIC S9(15)V9(2).
009200     05  CRD-USER-ID              PIC 9(9).
009300*
009400 FD  TRANLOG-RPT
009500     LABEL RECORD STANDARD.
009600 01  TRANSACTION-RECORD.
009700     05  TRN-ID                   PIC 9(9).
009800     05  TRN-CARD-ID              PIC 9(9).
009900     05  TRN-AMOUNT               PIC S9(15)V9(2)
010000                                   SIGN IS LEADING SEPARATE.
010100     05  TRN-DATE                 PIC 9(8).
010200     05  TRN-TIME                 PIC 9(6).
010300     05  TRN-STATUS               PIC X(10).
010400     05  FILLER                   PIC X(9).
010500*
010600 SD  SORT-CARD-WORK.
010700 01  SORT-CARD-RECORD.
010800     05  SRT-USER-ID              PIC 9(9).
010900     05  SRT-CARD-ID              PIC 9(9).
011000     05  SRT-PAN                  PIC X(16).
011100     05  SRT-HOLDER               PIC X(100).
011200     05  SRT-EXPIRY-YYYY          PIC 9(4).
011300     05  SRT-EXPIRY-MM            PIC 9(2).
011400     05  SRT-STATUS               PIC X(8).
011500     05  SRT-BALANCE              PIC S9(15)V9(2).
011600     05  SRT-DAILY-LIMIT          PIC S9(15)V9(2).
011700     05  FILLER                   PIC X(1).
011800*
011900 FD  REPORT-FILE
012000     LABEL RECORD STANDARD.
012100 01  REPORT-LINE                  PIC X(132).
012200*
012300 WORKING-STORAGE SECTION.
012400*
012500 77  FS-USERS-RPT                 PIC X(2).
012600 77  FS-CARDS-RPT                 PIC X(2).
012700 77  FS-TRANLOG-RPT                PIC X(2).
012800 77  FS-REPORT                    PIC X(2).
012900*
013000 78  WS-MAX-USERS                 VALUE 9000.
013100*
013200 01  WS-SWITCHES.
013300     05  WS-FIRST-GROUP-SW        PIC X(1) VALUE "Y".
013400         88  FIRST-GROUP                    VALUE "Y".
013500     05  WS-USER-FOUND-SW         PIC X(1) VALUE "N".
013600         88  USER-FOUND                     VALUE "Y".
013700     05  FILLER                   PIC X(6).
013800*
013900 77  WS-BREAK-USER-ID              PIC 9(9) VALUE 0.
014000 77  WS-BREAK-CARD-COUNT           PIC S9(9) COMP VALUE 0.
014100 77  WS-GRAND-CARD-COUNT           PIC S9(9) COMP VALUE 0.
014200 77  WS-PAGE-NO                    PIC S9(4) COMP VALUE 1.
014300*
014400* ONE USER MASTER LINE PRINTS AS THE BREAK HEADER - THE USER
014500* TABLE IS NEEDED SO THE E-MAIL ADDRESS CAN BE FOUND AGAIN AS
014600* SOON AS THE SORTED CARD FILE CROSSES INTO A NEW USER ID.
014700 01  USER-TABLE.
014800     05  USER-TABLE-ENTRY OCCURS 1 TO 9000 TIMES
014900             DEPENDING ON WS-USER-COUNT
015000             ASCENDING KEY IS UTE-ID
015100             INDEXED BY UTE-IDX.
015200         10  UTE-ID               PIC 9(9).
015300         10  UTE-EMAIL            PIC X(100).
015400*
015500 77  WS-USER-COUNT                 PIC S9(9) COMP VALUE 0.
015600*
015700* BREAK FOOTER ACCUMULATOR, SPLIT WHOLE/CENTS SO IT CAN BE
015800* CARRIED AS A COMP-FREE ZONED FIELD THE WAY THE OLD "IMPORTE"
015900* LEDGER TOTALS ALWAYS WERE, THEN VIEWED AS ONE SIGNED NUMBER
016000* FOR THE ADD/COMPUTE STATEMENTS BELOW.
016100 01  WS-BREAK-TOTAL-SPLIT.
016200     05  WS-BRK-ENT               PIC S9(13).
016300     05  WS-BRK-DEC               PIC 9(2).
016400 01  WS-BREAK-TOTAL REDEFINES WS-BREAK-TOTAL-SPLIT
016500                              PIC S9(15)V99.
016600*
016700* ZEROED EXPLICITLY - SEE CR-0551, THIS RUNS FOR THE LIFE OF THE
016800* PROGRAM AND MUST NOT START FROM WHATEVER WAS IN STORAGE LAST.
016900 01  WS-GRAND-BALANCE-SPLIT.
017000     05  WS-GRB-ENT               PIC S9(13) VALUE ZERO.
017100     05  WS-GRB-DEC               PIC 9(2)   VALUE ZERO.
017200 01  WS-GRAND-BALANCE REDEFINES WS-GRAND-BALANCE-SPLIT
017300                              PIC S9(15)V99.
017400*
017500* CARD EXPIRY PRINTS AS "YYYY-MM" - BUILT ONCE PER CARD LINE
017600* FROM THE TWO SEPARATE NUMERIC FIELDS COMING OFF THE SORT.
017700 01  WS-EXPIRY-PRINT-PIECES.
017800     05  WS-EXP-PRINT-YYYY        PIC 9(4).
017900     05  WS-EXP-PRINT-DASH        PIC X(1) VALUE "-".
018000     05  WS-EXP-PRINT-MM          PIC 9(2).
018100 01  WS-EXPIRY-PRINT-TEXT REDEFINES WS-EXPIRY-PRINT-PIECES
018200                              PIC X(7).
018300*
018400 77  WS-MASKED-PAN                 PIC X(16).
018500*
018600* PAGE HEADING LINE.
018700 01  WS-HEADING-LINE.
018800     05  WHL-TITLE                PIC X(46)
018900         VALUE "UNIZARBANK CARD OPERATIONS - POSTING REPORT".
019000     05  FILLER                   PIC X(4).
019100     05  WHL-DATE-LABEL           PIC X(9) VALUE "RUN DATE ".
019200     05  WHL-DATE                 PIC 9(8).
019300     05  FILLER                   PIC X(3).
019400     05  WHL-PAGE-LABEL           PIC X(5) VALUE "PAGE ".
019500     05  WHL-PAGE                 PIC 9(4).
019600     05  FILLER                   PIC X(53).
019700*
019800* DETAIL SECTION 1 - CARDS BY USER.
019900 01  WS-BREAK-HEADER-LINE.
020000     05  BHL-LABEL                PIC X(10) VALUE "USER ID: ".
020100     05  BHL-USER-ID              PIC 9(9).
020200     05  FILLER                   PIC X(3).
020300     05  BHL-EMAIL-LABEL          PIC X(7) VALUE "EMAIL: ".
020400     05  BHL-EMAIL                PIC X(100).
020500     05  FILLER                   PIC X(3).
020600*
020700 01  WS-CARD-DETAIL-LINE.
020800     05  CDL-CARD-ID              PIC 9(9).
020900     05  FILLER                   PIC X(2).
021000     05  CDL-MASKED-PAN           PIC X(16).
021100     05  FILLER                   PIC X(2).
021200     05  CDL-HOLDER               PIC X(30).
021300     05  FILLER                   PIC X(2).
021400     05  CDL-EXPIRY               PIC X(7).
021500     05  FILLER                   PIC X(2).
021600     05  CDL-STATUS               PIC X(8).
021700     05  FILLER                   PIC X(2).
021800     05  CDL-BALANCE              PIC Z(12)9.99-.
021900     05  FILLER                   PIC X(2).
022000     05  CDL-DAILY-LIMIT          PIC Z(12)9.99-.
022100     05  FILLER                   PIC X(16).
022200*
022300 01  WS-BREAK-FOOTER-LINE.
022400     05  BFL-LABEL                PIC X(14)
022500         VALUE "  CARD COUNT: ".
022600     05  BFL-COUNT                PIC ZZZ9.
022700     05  FILLER                   PIC X(3).
022800     05  BFL-TOTAL-LABEL          PIC X(14)
022900         VALUE "BALANCE TOTAL:".
023000     05  BFL-TOTAL                PIC Z(12)9.99-.
023100     05  FILLER                   PIC X(80).
023200*
023300* DETAIL SECTION 2 - POSTED TRANSACTIONS.
023400 01  WS-TRN-HEADER-LINE           PIC X(132)
023500     VALUE "TRN ID   CARD ID   AMOUNT       DATE   TIME STATUS".
023600*
023700 01  WS-TRN-DETAIL-LINE.
023800     05  TDL-TRN-ID               PIC 9(9).
023900     05  FILLER                   PIC X(3).
024000     05  TDL-CARD-ID              PIC 9(9).
024100     05  FILLER                   PIC X(3).
024200     05  TDL-AMOUNT               PIC Z(12)9.99-.
024300     05  FILLER                   PIC X(3).
024400     05  TDL-DATE                 PIC 9(8).
024500     05  FILLER                   PIC X(3).
024600     05  TDL-TIME                 PIC 9(6).
024700     05  FILLER                   PIC X(3).
024800     05  TDL-STATUS               PIC X(10).
024900     05  FILLER                   PIC X(58).
025000*
025100* FINAL TOTALS.
025200 01  WS-TOTALS-COUNT-LINE.
025300     05  TCL-LABEL                PIC X(40).
025400     05  TCL-VALUE                PIC Z(8)9.
025500     05  FILLER                   PIC X(83).
025600*
025700 01  WS-TOTALS-MONEY-LINE.
025800     05  TML-LABEL                PIC X(40).
025900     05  TML-VALUE                PIC Z(12)9.99-.
026000     05  FILLER                   PIC X(75).
026100*
026200* RUN PARAMETERS AND CONTROL TOTALS HANDED DOWN FROM BANK1.
026300 01  WS-RUN-PARM-FIELDS.
026400     05  WS-RUN-DATE              PIC 9(8).
026500     05  WS-RUN-TIME              PIC 9(6).
026600     05  FILLER                   PIC X(2).
026700*
026800 01  WS-CONTROL-TOTALS.
026900     05  WS-OPR-READ              PIC S9(9) COMP.
027000     05  WS-OPR-POSTED            PIC S9(9) COMP.
027100     05  WS-OPR-REJECTED          PIC S9(9) COMP.
027200     05  WS-CNT-TRANSFER          PIC S9(9) COMP.
027300     05  WS-CNT-WITHDRAW          PIC S9(9) COMP.
027400     05  WS-CNT-BLOCK             PIC S9(9) COMP.
027500     05  WS-CNT-NEWCARD           PIC S9(9) COMP.
027600     05  WS-CNT-NEWUSER           PIC S9(9) COMP.
027700     05  WS-CNT-LOCKUSR           PIC S9(9) COMP.
027800     05  WS-TRN-SEQ               PIC S9(9) COMP.
027900     05  WS-TOTAL-DEBITS          PIC S9(15)V9(2).
028000     05  WS-TOTAL-CREDITS         PIC S9(15)V9(2).
028100     05  FILLER                   PIC X(4).
028200*
028300 LINKAGE SECTION.
028400*
028500 01  LK-RUN-PARM-FIELDS.
028600     05  LK-RUN-DATE              PIC 9(8).
028700     05  LK-RUN-TIME              PIC 9(6).
028800     05  FILLER                   PIC X(2).
028900*
029000 01  LK-CONTROL-TOTALS.
029100     05  LK-OPR-READ              PIC S9(9) COMP.
029200     05  LK-OPR-POSTED            PIC S9(9) COMP.
029300     05  LK-OPR-REJECTED          PIC S9(9) COMP.
029400     05  LK-CNT-TRANSFER          PIC S9(9) COMP.
029500     05  LK-CNT-WITHDRAW          PIC S9(9) COMP.
029600     05  LK-CNT-BLOCK             PIC S9(9) COMP.
029700     05  LK-CNT-NEWCARD           PIC S9(9) COMP.
029800     05  LK-CNT-NEWUSER           PIC S9(9) COMP.
029900     05  LK-CNT-LOCKUSR           PIC S9(9) COMP.
030000     05  LK-TRN-SEQ               PIC S9(9) COMP.
030100     05  LK-TOTAL-DEBITS          PIC S9(15)V9(2).
030200     05  LK-TOTAL-CREDITS         PIC S9(15)V9(2).
030300     05  FILLER                   PIC X(4).
030400*
030500 PROCEDURE DIVISION USING LK-RUN-PARM-FIELDS
030600                           LK-CONTROL-TOTALS.
030700*---------------------------------------------------------------
030800 P000-CONTROL.
030900*---------------------------------------------------------------
031000     MOVE LK-RUN-PARM-FIELDS TO WS-RUN-PARM-FIELDS.
031100     MOVE LK-CONTROL-TOTALS  TO WS-CONTROL-TOTALS.
031200     OPEN OUTPUT REPORT-FILE.
031300     PERFORM P010-LOAD-USERS       THRU P010-EXIT.
031400     PERFORM P020-PRINT-HEADING    THRU P020-EXIT.
031500     SORT SORT-CARD-WORK
031600         ASCENDING KEY SRT-USER-ID
031700         INPUT PROCEDURE IS P031-RELEASE-CARDS
031800         OUTPUT PROCEDURE IS P032-BREAK-CARDS.
031900     PERFORM P040-PRINT-TRANSACTIONS THRU P040-EXIT.
032000     PERFORM P050-PRINT-TOTALS       THRU P050-EXIT.
032100     CLOSE REPORT-FILE.
032200     EXIT PROGRAM.
032300*---------------------------------------------------------------
032400 P010-LOAD-USERS.
032500*---------------------------------------------------------------
032600*    ONLY THE ID AND E-MAIL ARE KEPT - EVERYTHING ELSE ON THE
032700*    USER MASTER IS OF NO INTEREST TO THE CARD LISTING.
032800     MOVE 0 TO WS-USER-COUNT.
032900     OPEN INPUT USERS-MASTER-RPT.
033000     IF FS-USERS-RPT NOT = "00"
033100         DISPLAY "BANK7 - CANNOT OPEN USERS MASTER"
033200         STOP RUN
033300     END-IF.
033400 P011-READ-USER.
033500     READ USERS-MASTER-RPT
033600         AT END GO TO P010-EXIT
033700     END-READ.
033800     ADD 1 TO WS-USER-COUNT.
033900     MOVE USR-ID    TO UTE-ID (WS-USER-COUNT).
034000     MOVE USR-EMAIL TO UTE-EMAIL (WS-USER-COUNT).
034100     GO TO P011-READ-USER.
034200 P010-EXIT.
034300     CLOSE USERS-MASTER-RPT.
034400     EXIT.
034500*---------------------------------------------------------------
034600 P020-PRINT-HEADING.
034700*---------------------------------------------------------------
034800     MOVE WS-RUN-DATE TO WHL-DATE.
034900     MOVE WS-PAGE-NO  TO WHL-PAGE.
035000     WRITE REPORT-LINE FROM WS-HEADING-LINE.
035100     ADD 1 TO WS-PAGE-NO.
035200 P020-EXIT.
035300     EXIT.
035400*---------------------------------------------------------------
035500 P031-RELEASE-CARDS.
035600*---------------------------------------------------------------
035700*    FEEDS THE SORT FROM THE REWRITTEN CARD MASTER.  THE CARD
035800*    MASTER ITSELF STAYS IN CARD ID ORDER ON DISK - ONLY THE
035900*    SORT WORK FILE IS REKEYED BY OWNING USER.
036000     OPEN INPUT CARDS-MASTER-RPT.
036100     IF FS-CARDS-RPT NOT = "00"
036200         DISPLAY "BANK7 - CANNOT OPEN CARDS MASTER"
036300         STOP RUN
036400     END-IF.
036500 P031A-READ-CARD.
036600     READ CARDS-MASTER-RPT
036700         AT END GO TO P031-EXIT
036800     END-READ.
036900     MOVE CRD-USER-ID     TO SRT-USER-ID.
037000     MOVE CRD-ID          TO SRT-CARD-ID.
037100     MOVE CRD-PAN         TO SRT-PAN.
037200     MOVE CRD-HOLDER      TO SRT-HOLDER.
037300     MOVE CRD-EXPIRY-YYYY TO SRT-EXPIRY-YYYY.
037400     MOVE CRD-EXPIRY-MM   TO SRT-EXPIRY-MM.
037500     MOVE CRD-STATUS      TO SRT-STATUS.
037600     MOVE CRD-BALANCE     TO SRT-BALANCE.
037700     MOVE CRD-DAILY-LIMIT TO SRT-DAILY-LIMIT.
037800     RELEASE SORT-CARD-RECORD.
037900     GO TO P031A-READ-CARD.
038000 P031-EXIT.
038100     CLOSE CARDS-MASTER-RPT.
038200     EXIT.
038300*---------------------------------------------------------------
038400 P032-BREAK-CARDS.
038500*---------------------------------------------------------------
038600*    CONTROL BREAK ON SRT-USER-ID.  A NEW USER ID CLOSES OFF THE
038700*    PRIOR GROUP'S FOOTER BEFORE OPENING A NEW HEADER - SEE
038800*    P033-NEW-GROUP AND P034-CLOSE-GROUP.
038900     RETURN SORT-CARD-WORK
039000         AT END GO TO P032-EXIT
039100     END-RETURN.
039200 P032A-LOOP.
039300     IF FIRST-GROUP OR SRT-USER-ID NOT = WS-BREAK-USER-ID
039400         IF NOT FIRST-GROUP
039500             PERFORM P034-CLOSE-GROUP THRU P034-EXIT
039600         END-IF
039700         PERFORM P033-NEW-GROUP THRU P033-EXIT
039800     END-IF.
039900     PERFORM P035-PRINT-CARD-LINE THRU P035-EXIT.
040000     RETURN SORT-CARD-WORK
040100         AT END
040200             PERFORM P034-CLOSE-GROUP THRU P034-EXIT
040300             GO TO P032-EXIT
040400     END-RETURN.
040500     GO TO P032A-LOOP.
040600 P032-EXIT.
040700     EXIT.
040800*---------------------------------------------------------------
040900 P033-NEW-GROUP.
041000*---------------------------------------------------------------
041100     MOVE "N" TO WS-FIRST-GROUP-SW.
041200     MOVE SRT-USER-ID TO WS-BREAK-USER-ID.
041300     MOVE 0 TO WS-BREAK-CARD-COUNT.
041400     MOVE 0 TO WS-BREAK-TOTAL.
041500     MOVE "N" TO WS-USER-FOUND-SW.
041600     IF WS-USER-COUNT NOT = 0
041700         SEARCH ALL USER-TABLE-ENTRY
041800             AT END
041900                 NEXT SENTENCE
042000             WHEN UTE-ID (UTE-IDX) = SRT-USER-ID
042100                 MOVE "Y" TO WS-USER-FOUND-SW
042200         END-SEARCH
042300     END-IF.
042400     MOVE SRT-USER-ID TO BHL-USER-ID.
042500     IF USER-FOUND
042600         MOVE UTE-EMAIL (UTE-IDX) TO BHL-EMAIL
042700     ELSE
042800         MOVE "(NOT ON USER MASTER)" TO BHL-EMAIL
042900     END-IF.
043000     WRITE REPORT-LINE FROM WS-BREAK-HEADER-LINE.
043100 P033-EXIT.
043200     EXIT.
043300*---------------------------------------------------------------
043400 P034-CLOSE-GROUP.
043500*---------------------------------------------------------------
043600     MOVE WS-BREAK-CARD-COUNT TO BFL-COUNT.
043700     MOVE WS-BREAK-TOTAL      TO BFL-TOTAL.
043800     WRITE REPORT-LINE FROM WS-BREAK-FOOTER-LINE.
043900 P034-EXIT.
044000     EXIT.
044100*---------------------------------------------------------------
044200 P035-PRINT-CARD-LINE.
044300*---------------------------------------------------------------
044400     CALL "BANK8" USING SRT-PAN WS-MASKED-PAN.
044500     MOVE SRT-CARD-ID         TO CDL-CARD-ID.
044600     MOVE WS-MASKED-PAN       TO CDL-MASKED-PAN.
044700     MOVE SRT-HOLDER (1:30)   TO CDL-HOLDER.
044800     MOVE SRT-EXPIRY-YYYY     TO WS-EXP-PRINT-YYYY.
044900     MOVE SRT-EXPIRY-MM       TO WS-EXP-PRINT-MM.
045000     MOVE WS-EXPIRY-PRINT-TEXT TO CDL-EXPIRY.
045100     MOVE SRT-STATUS          TO CDL-STATUS.
045200     MOVE SRT-BALANCE         TO CDL-BALANCE.
045300     MOVE SRT-DAILY-LIMIT     TO CDL-DAILY-LIMIT.
045400     WRITE REPORT-LINE FROM WS-CARD-DETAIL-LINE.
045500     ADD 1 TO WS-BREAK-CARD-COUNT.
045600     ADD 1 TO WS-GRAND-CARD-COUNT.
045700     ADD SRT-BALANCE TO WS-BREAK-TOTAL.
045800     ADD SRT-BALANCE TO WS-GRAND-BALANCE.
045900 P035-EXIT.
046000     EXIT.
046100*---------------------------------------------------------------
046200 P040-PRINT-TRANSACTIONS.
046300*---------------------------------------------------------------
046400*    TRANLOG IS ALREADY IN POSTING ORDER - NO SORT NEEDED, JUST
046500*    A STRAIGHT READ OF WHAT BANK1 WROTE EARLIER IN THE RUN.
046600     WRITE REPORT-LINE FROM WS-TRN-HEADER-LINE.
046700     OPEN INPUT TRANLOG-RPT.
046800     IF FS-TRANLOG-RPT NOT = "00"
046900         DISPLAY "BANK7 - CANNOT OPEN TRANLOG"
047000         STOP RUN
047100     END-IF.
047200 P041-READ-TRN.
047300     READ TRANLOG-RPT
047400         AT END GO TO P040-EXIT
047500     END-READ.
047600     MOVE TRN-ID     TO TDL-TRN-ID.
047700     MOVE TRN-CARD-ID TO TDL-CARD-ID.
047800     MOVE TRN-AMOUNT TO TDL-AMOUNT.
047900     MOVE TRN-DATE   TO TDL-DATE.
048000     MOVE TRN-TIME   TO TDL-TIME.
048100     MOVE TRN-STATUS TO TDL-STATUS.
048200     WRITE REPORT-LINE FROM WS-TRN-DETAIL-LINE.
048300     GO TO P041-READ-TRN.
048400 P040-EXIT.
048500     CLOSE TRANLOG-RPT.
048600     EXIT.
048700*---------------------------------------------------------------
048800 P050-PRINT-TOTALS.
048900*---------------------------------------------------------------
049000     MOVE "OPERATIONS READ" TO TCL-LABEL.
049100     MOVE WS-OPR-READ TO TCL-VALUE.
049200     WRITE REPORT-LINE FROM WS-TOTALS-COUNT-LINE.
049300     MOVE "OPERATIONS POSTED" TO TCL-LABEL.
049400     MOVE WS-OPR-POSTED TO TCL-VALUE.
049500     WRITE REPORT-LINE FROM WS-TOTALS-COUNT-LINE.
049600     MOVE "OPERATIONS REJECTED" TO TCL-LABEL.
049700     MOVE WS-OPR-REJECTED TO TCL-VALUE.
049800     WRITE REPORT-LINE FROM WS-TOTALS-COUNT-LINE.
049900     MOVE "TRANSFER OPERATIONS" TO TCL-LABEL.
050000     MOVE WS-CNT-TRANSFER TO TCL-VALUE.
050100     WRITE REPORT-LINE FROM WS-TOTALS-COUNT-LINE.
050200     MOVE "WITHDRAW OPERATIONS" TO TCL-LABEL.
050300     MOVE WS-CNT-WITHDRAW TO TCL-VALUE.
050400     WRITE REPORT-LINE FROM WS-TOTALS-COUNT-LINE.
050500     MOVE "BLOCK OPERATIONS" TO TCL-LABEL.
050600     MOVE WS-CNT-BLOCK TO TCL-VALUE.
050700     WRITE REPORT-LINE FROM WS-TOTALS-COUNT-LINE.
050800     MOVE "NEWCARD OPERATIONS" TO TCL-LABEL.
050900     MOVE WS-CNT-NEWCARD TO TCL-VALUE.
051000     WRITE REPORT-LINE FROM WS-TOTALS-COUNT-LINE.
051100     MOVE "NEWUSER OPERATIONS" TO TCL-LABEL.
051200     MOVE WS-CNT-NEWUSER TO TCL-VALUE.
051300     WRITE REPORT-LINE FROM WS-TOTALS-COUNT-LINE.
051400     MOVE "LOCKUSR OPERATIONS" TO TCL-LABEL.
051500     MOVE WS-CNT-LOCKUSR TO TCL-VALUE.
051600     WRITE REPORT-LINE FROM WS-TOTALS-COUNT-LINE.
051700     MOVE "TOTAL DEBITS" TO TML-LABEL.
051800     MOVE WS-TOTAL-DEBITS TO TML-VALUE.
051900     WRITE REPORT-LINE FROM WS-TOTALS-MONEY-LINE.
052000     MOVE "TOTAL CREDITS" TO TML-LABEL.
052100     MOVE WS-TOTAL-CREDITS TO TML-VALUE.
052200     WRITE REPORT-LINE FROM WS-TOTALS-MONEY-LINE.
052300     MOVE "GRAND TOTAL OF ALL CARD BALANCES" TO TML-LABEL.
052400     MOVE WS-GRAND-BALANCE TO TML-VALUE.
052500     WRITE REPORT-LINE FROM WS-TOTALS-MONEY-LINE.
052600 P050-EXIT.
052700     EXIT.

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK5.
000300 AUTHOR. J M OCHOA.
000400 INSTALLATION. UNIZARBANK DATA CENTER - ZARAGOZA.
000500 DATE-WRITTEN. 04/11/1991.
000600 DATE-COMPILED.
000700 SECURITY. UNIZARBANK INTERNAL USE ONLY - CARD OPERATIONS.
000800*
000900*---------------------------------------------------------------
001000* CHANGE LOG
001100*---------------------------------------------------------------
001200* 04/11/1991 JMO  ORIGINAL WRITE-UP AS THE "TARJETA PERDIDA"
001300*                 SCREEN CALLED FROM THE BANK1 CAJERO MENU.
001400* 06/06/2001 PAH  CR-0415 REWRITTEN AS THE NIGHTLY BLOCKING
001500*                 SUBPROGRAM - CARDHOLDERS NOW REPORT A CARD
001600*                 LOST THROUGH THE CALL CENTRE, WHICH FEEDS
001700*                 THE OPERATIONS FILE INSTEAD OF THE CAJERO.
001800* 05/30/2002 LTV  CR-0433 EXPIRED CARDS MAY NOW ALSO BE
001900*                 BLOCKED - PREVIOUSLY THE CALL CENTRE COULD
002000*                 NOT BLOCK A CARD THAT HAD ALREADY LAPSED,
002100*                 WHICH CONFUSED CUSTOMERS CLOSING AN ACCOUNT.
002200*---------------------------------------------------------------
002300*
002400*    CALLED BY BANK1 FOR EVERY BLOCK OPERATION.  TWO CHECKS
002500*    ONLY - CARD FOUND, AND NOT ALREADY BLOCKED.  AN EXPIRED
002600*    CARD IS STILL ELIGIBLE TO BE BLOCKED.
002700*
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200*
003300 DATA DIVISION.
003400 WORKING-STORAGE SECTION.
003500*
003600 01  WS-SWITCHES.
003700     05  WS-CARD-FOUND-SW         PIC X(1) VALUE "N".
003800         88  CARD-FOUND                    VALUE "Y".
003900     05  FILLER                   PIC X(7).
004000*
004100* CARD ID AND ITS EXPIRY YEAR/MONTH TRAVELLING TOGETHER FOR THE
004200* ONE-LINE AUDIT TRACE WRITTEN TO SYSOUT WHEN A CARD IS
004300* BLOCKED - SEE P190-AUDIT-TRACE.
004400 01  WS-TRACE-FIELDS.
004500     05  WS-TRACE-CARD-ID         PIC 9(9).
004600     05  WS-TRACE-EXPIRY-YYYY     PIC 9(4).
004700     05  WS-TRACE-EXPIRY-MM       PIC 9(2).
004800 01  WS-TRACE-NUMERIC REDEFINES WS-TRACE-FIELDS
004900                              PIC 9(15).
005000*
005100* THE BLOCK OPERATION'S SOURCE CARD AND ACTOR ID, USED ONLY
005200* WHEN BUILDING THE TRACE LINE - ONE NUMERIC VIEW IS EASIER TO
005300* COMPARE FOR A ZERO/ZERO (UNASSIGNED) CONTROL CARD THAN TWO
005400* SEPARATE TESTS.
005500 01  WS-BLOCK-KEY-FIELDS.
005600     05  WS-BLOCK-ACTOR           PIC 9(9).
005700     05  WS-BLOCK-CARD            PIC 9(9).
005800 01  WS-BLOCK-KEY-NUMERIC REDEFINES WS-BLOCK-KEY-FIELDS
005900                              PIC 9(18).
006000*
006100* PRIOR CARD STATUS, KEPT SEPARATELY SO A TRACE LINE CAN SHOW
006200* BOTH THE OLD AND NEW STATUS SIDE BY SIDE.
006300 01  WS-STATUS-PAIR.
006400     05  WS-STATUS-OLD            PIC X(8).
006500     05  WS-STATUS-NEW            PIC X(8).
006600 01  WS-STATUS-PAIR-TEXT REDEFINES WS-STATUS-PAIR
006700                              PIC X(16).
006800*
006900 LINKAGE SECTION.
007000*
007100 01  OPERATION-RECORD.
007200     05  OPR-TYPE                 PIC X(8).
007300     05  OPR-ACTOR-ID              PIC 9(9).
007400     05  OPR-FROM-CARD             PIC 9(9).
007500     05  OPR-TO-CARD               PIC 9(9).
007600     05  OPR-AMOUNT                PIC S9(15)V9(2)
007700                                    SIGN IS LEADING SEPARATE.
007800     05  OPR-TARGET-USER           PIC 9(9).
007900     05  OPR-LOCK-FLAG             PIC X(1).
008000     05  OPR-PAN                   PIC X(16).
008100     05  OPR-HOLDER                PIC X(100).
008200     05  OPR-EXPIRY-YYYY           PIC 9(4).
008300     05  OPR-EXPIRY-MM             PIC 9(2).
008400     05  OPR-OPEN-BALANCE          PIC S9(15)V9(2)
008500                                    SIGN IS LEADING SEPARATE.
008600     05  OPR-EMAIL                 PIC X(100).
008700     05  OPR-PASSWORD              PIC X(128).
008800     05  FILLER                    PIC X(10).
008900*
009000 01  CARD-TABLE.
009100     05  CARD-TABLE-ENTRY OCCURS 1 TO 20000 TIMES
009200             DEPENDING ON WS-CARD-COUNT
009300             ASCENDING KEY IS CTE-ID
009400             INDEXED BY CTE-IDX.
009500         10  CTE-ID                PIC 9(9).
009600         10  CTE-PAN               PIC X(16).
009700         10  CTE-HOLDER            PIC X(100).
009800         10  CTE-EXPIRY-YYYY       PIC 9(4).
009900         10  CTE-EXPIRY-MM         PIC 9(2).
010000         10  CTE-STATUS            PIC X(8).
010100         10  CTE-BALANCE           PIC S9(15)V9(2).
010200         10  CTE-DAILY-LIMIT       PIC S9(15)V9(2).
010300         10  CTE-USER-ID           PIC 9(9).
010400         10  CTE-WITHDRAWN-TODAY   PIC S9(15)V9(2).
010500*
010600 01  WS-CARD-COUNT                 PIC S9(9) COMP.
010700*
010800 01  WS-LINKAGE-RESULT.
010900     05  WS-RESULT-CODE            PIC X(1).
011000         88  OPERATION-POSTED               VALUE "P".
011100         88  OPERATION-REJECTED             VALUE "R".
011200     05  WS-REJECT-REASON          PIC X(40).
011300     05  WS-LEDGER-LINES           PIC 9(1).
011400     05  FILLER                    PIC X(4).
011500*
011600 PROCEDURE DIVISION USING OPERATION-RECORD
011700                           CARD-TABLE
011800                           WS-CARD-COUNT
011900                           WS-LINKAGE-RESULT.
012000*---------------------------------------------------------------
012100 P000-CONTROL.
012200*---------------------------------------------------------------
012300     MOVE "R" TO WS-RESULT-CODE.
012400     MOVE SPACES TO WS-REJECT-REASON.
012500     MOVE 0 TO WS-LEDGER-LINES.
012600     MOVE OPR-ACTOR-ID TO WS-BLOCK-ACTOR.
012700     MOVE OPR-FROM-CARD TO WS-BLOCK-CARD.
012800     PERFORM P100-BLOCK-CARD THRU P100-EXIT.
012900     EXIT PROGRAM.
013000*---------------------------------------------------------------
013100 P100-BLOCK-CARD.
013200*---------------------------------------------------------------
013300     MOVE "N" TO WS-CARD-FOUND-SW.
013400     IF WS-CARD-COUNT = 0
013500         MOVE "CARD NOT FOUND" TO WS-REJECT-REASON
013600         GO TO P100-EXIT
013700     END-IF.
013800     SEARCH ALL CARD-TABLE-ENTRY
013900         AT END
014000             NEXT SENTENCE
014100         WHEN CTE-ID (CTE-IDX) = OPR-FROM-CARD
014200             MOVE "Y" TO WS-CARD-FOUND-SW
014300     END-SEARCH.
014400     IF NOT CARD-FOUND
014500         MOVE "CARD NOT FOUND" TO WS-REJECT-REASON
014600         GO TO P100-EXIT
014700     END-IF.
014800     IF CTE-STATUS (CTE-IDX) = "BLOCKED"
014900         MOVE "CARD ALREADY BLOCKED" TO WS-REJECT-REASON
015000         GO TO P100-EXIT
015100     END-IF.
015200     MOVE CTE-STATUS (CTE-IDX) TO WS-STATUS-OLD.
015300     MOVE "BLOCKED" TO CTE-STATUS (CTE-IDX).
015400     MOVE CTE-STATUS (CTE-IDX) TO WS-STATUS-NEW.
015500     MOVE OPR-FROM-CARD TO WS-TRACE-CARD-ID.
015600     MOVE CTE-EXPIRY-YYYY (CTE-IDX) TO WS-TRACE-EXPIRY-YYYY.
015700     MOVE CTE-EXPIRY-MM (CTE-IDX) TO WS-TRACE-EXPIRY-MM.
015800     PERFORM P190-AUDIT-TRACE THRU P190-EXIT.
015900     MOVE "P" TO WS-RESULT-CODE.
016000 P100-EXIT.
016100     EXIT.
016200*---------------------------------------------------------------
016300 P190-AUDIT-TRACE.
016400*---------------------------------------------------------------
016500*    ONE LINE TO SYSOUT FOR EVERY CARD BLOCKED - THE HELP DESK
016600*    GREPS THE JOB LOG FOR "BANK5 BLOCK" WHEN A CUSTOMER CALLS
016700*    BACK ASKING WHY A CARD STOPPED WORKING.
016800     DISPLAY "BANK5 BLOCK ACTOR/CARD=" WS-BLOCK-KEY-NUMERIC
016900         " CARD/EXP=" WS-TRACE-NUMERIC
017000         " STATUS=" WS-STATUS-PAIR-TEXT.
017100 P190-EXIT.
017200     EXIT.

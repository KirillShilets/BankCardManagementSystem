000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK6.
000300 AUTHOR. J M OCHOA.
000400 INSTALLATION. UNIZARBANK DATA CENTER - ZARAGOZA.
000500 DATE-WRITTEN. 04/18/1991.
000600 DATE-COMPILED.
000700 SECURITY. UNIZARBANK INTERNAL USE ONLY - CARD OPERATIONS.
000800*
000900*---------------------------------------------------------------
001000* CHANGE LOG
001100*---------------------------------------------------------------
001200* 04/18/1991 JMO  ORIGINAL WRITE-UP AS THE CARD TO CARD TRANSFER
001300*                 SCREEN CALLED FROM THE BANK1 CAJERO MENU.
001400* 02/19/1992 RSL  CR-0119 SAME CARD CHECK ADDED AFTER A
001500*                 CUSTOMER TRANSFERRED A CARD TO ITSELF AND
001600*                 CONFUSED THE MONTH END RECONCILIATION.
001700* 06/06/2001 PAH  CR-0415 REWRITTEN AS THE NIGHTLY TRANSFER
001800*                 POSTING SUBPROGRAM - BOTH LEDGER LEGS ARE
001900*                 NOW RETURNED TO BANK1 IN ONE CALL INSTEAD OF
002000*                 WRITING F-TRANSFERENCIAS DIRECTLY.
002100* 09/23/2003 LTV  CR-0460 DESTINATION CARD STATUS CHECK ADDED -
002200*                 TRANSFERS INTO A BLOCKED CARD WERE SILENTLY
002300*                 ACCEPTED AND THE FUNDS WERE STRANDED.
002400*---------------------------------------------------------------
002500*
002600*    CALLED BY BANK1 FOR EVERY TRANSFER OPERATION.  BOTH CARDS
002700*    LIVE IN THE SAME IN-CORE TABLE BANK1 BUILT FROM THE CARD
002800*    MASTER, SO A SOURCE AND DESTINATION ON THE SAME RUN BOTH
002900*    SEE EACH OTHER'S LATEST BALANCE.  THE CHECKS BELOW RUN IN
003000*    A FIXED ORDER AND STOP AT THE FIRST FAILURE - NOTHING IS
003100*    EVER PARTIALLY POSTED.
003200*
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700*
003800 DATA DIVISION.
003900 WORKING-STORAGE SECTION.
004000*
004100 01  WS-SWITCHES.
004200     05  WS-SOURCE-FOUND-SW       PIC X(1) VALUE "N".
004300         88  SOURCE-FOUND                  VALUE "Y".
004400     05  WS-DEST-FOUND-SW         PIC X(1) VALUE "N".
004500         88  DEST-FOUND                    VALUE "Y".
004600     05  FILLER                   PIC X(6).
004700*
004800 77  WS-SOURCE-TABLE-IDX          PIC S9(9) COMP VALUE 0.
004900 77  WS-DEST-TABLE-IDX            PIC S9(9) COMP VALUE 0.
005000*
005100* DEBIT LEG OF THE TRANSFER, SPLIT WHOLE/CENTS - SAME LAYOUT
005200* THE OLD F-TRANSFERENCIAS LEDGER USED FOR MOV-IMPORTE-ENT AND
005300* MOV-IMPORTE-DEC.
005400 01  WS-DEBIT-LEG-SPLIT.
005500     05  WS-DEBIT-LEG-ENT         PIC S9(13).
005600     05  WS-DEBIT-LEG-DEC         PIC 9(2).
005700 01  WS-DEBIT-LEG REDEFINES WS-DEBIT-LEG-SPLIT
005800                              PIC S9(15)V99.
005900*
006000* CREDIT LEG, SAME SPLIT.
006100 01  WS-CREDIT-LEG-SPLIT.
006200     05  WS-CREDIT-LEG-ENT        PIC S9(13).
006300     05  WS-CREDIT-LEG-DEC        PIC 9(2).
006400 01  WS-CREDIT-LEG REDEFINES WS-CREDIT-LEG-SPLIT
006500                              PIC S9(15)V99.
006600*
006700* SOURCE AND DESTINATION CARD ID TOGETHER, SO THE "SAME CARD"
006800* TEST CAN BE DONE AS ONE NUMERIC COMPARE IF THE TWO EVER NEED
006900* TO TRAVEL AS A PAIR (REPORT TRACE, FOR INSTANCE).
007000 01  WS-CARD-PAIR.
007100     05  WS-PAIR-SOURCE           PIC 9(9).
007200     05  WS-PAIR-DEST             PIC 9(9).
007300 01  WS-CARD-PAIR-NUMERIC REDEFINES WS-CARD-PAIR
007400                              PIC 9(18).
007500*
007600 LINKAGE SECTION.
007700*
007800 01  OPERATION-RECORD.
007900     05  OPR-TYPE                 PIC X(8).
008000     05  OPR-ACTOR-ID              PIC 9(9).
008100     05  OPR-FROM-CARD             PIC 9(9).
008200     05  OPR-TO-CARD               PIC 9(9).
008300     05  OPR-AMOUNT                PIC S9(15)V9(2)
008400                                    SIGN IS LEADING SEPARATE.
008500     05  OPR-TARGET-USER           PIC 9(9).
008600     05  OPR-LOCK-FLAG             PIC X(1).
008700     05  OPR-PAN                   PIC X(16).
008800     05  OPR-HOLDER                PIC X(100).
008900     05  OPR-EXPIRY-YYYY           PIC 9(4).
009000     05  OPR-EXPIRY-MM             PIC 9(2).
009100     05  OPR-OPEN-BALANCE          PIC S9(15)V9(2)
009200                                    SIGN IS LEADING SEPARATE.
009300     05  OPR-EMAIL                 PIC X(100).
009400     05  OPR-PASSWORD              PIC X(128).
009500     05  FILLER                    PIC X(10).
009600*
009700 01  CARD-TABLE.
009800     05  CARD-TABLE-ENTRY OCCURS 1 TO 20000 TIMES
009900             DEPENDING ON WS-CARD-COUNT
010000             ASCENDING KEY IS CTE-ID
010100             INDEXED BY CTE-IDX.
010200         10  CTE-ID                PIC 9(9).
010300         10  CTE-PAN               PIC X(16).
010400         10  CTE-HOLDER            PIC X(100).
010500         10  CTE-EXPIRY-YYYY       PIC 9(4).
010600         10  CTE-EXPIRY-MM         PIC 9(2).
010700         10  CTE-STATUS            PIC X(8).
010800         10  CTE-BALANCE           PIC S9(15)V9(2).
010900         10  CTE-DAILY-LIMIT       PIC S9(15)V9(2).
011000         10  CTE-USER-ID           PIC 9(9).
011100         10  CTE-WITHDRAWN-TODAY   PIC S9(15)V9(2).
011200*
011300 01  WS-CARD-COUNT                 PIC S9(9) COMP.
011400*
011500 01  WS-LINKAGE-RESULT.
011600     05  WS-RESULT-CODE            PIC X(1).
011700         88  OPERATION-POSTED               VALUE "P".
011800         88  OPERATION-REJECTED             VALUE "R".
011900     05  WS-REJECT-REASON          PIC X(40).
012000     05  WS-LEDGER-LINES           PIC 9(1).
012100     05  FILLER                    PIC X(4).
012200*
012300 01  WS-LEDGER-BUFFER.
012400     05  WS-LEDGER-ENTRY OCCURS 2 TIMES.
012500         10  WLE-CARD-ID           PIC 9(9).
012600         10  WLE-AMOUNT            PIC S9(15)V9(2)
012700                                    SIGN IS LEADING SEPARATE.
012800*
012900 PROCEDURE DIVISION USING OPERATION-RECORD
013000                           CARD-TABLE
013100                           WS-CARD-COUNT
013200                           WS-LINKAGE-RESULT
013300                           WS-LEDGER-BUFFER.
013400*---------------------------------------------------------------
013500 P000-CONTROL.
013600*---------------------------------------------------------------
013700     MOVE "R" TO WS-RESULT-CODE.
013800     MOVE SPACES TO WS-REJECT-REASON.
013900     MOVE 0 TO WS-LEDGER-LINES.
014000     MOVE OPR-FROM-CARD TO WS-PAIR-SOURCE.
014100     MOVE OPR-TO-CARD   TO WS-PAIR-DEST.
014200     PERFORM P100-TRANSFER THRU P100-EXIT.
014300     EXIT PROGRAM.
014400*---------------------------------------------------------------
014500 P100-TRANSFER.
014600*---------------------------------------------------------------
014700     IF OPR-FROM-CARD = OPR-TO-CARD
014800         MOVE "SAME CARD" TO WS-REJECT-REASON
014900         GO TO P100-EXIT
015000     END-IF.
015100     PERFORM P110-FIND-SOURCE THRU P110-EXIT.
015200     IF NOT SOURCE-FOUND
015300         MOVE "CARD NOT FOUND" TO WS-REJECT-REASON
015400         GO TO P100-EXIT
015500     END-IF.
015600     PERFORM P120-FIND-DEST THRU P120-EXIT.
015700     IF NOT DEST-FOUND
015800         MOVE "CARD NOT FOUND" TO WS-REJECT-REASON
015900         GO TO P100-EXIT
016000     END-IF.
016100     IF CTE-STATUS (WS-SOURCE-TABLE-IDX) NOT = "ACTIVE"
016200         MOVE "SOURCE CARD INACTIVE" TO WS-REJECT-REASON
016300         GO TO P100-EXIT
016400     END-IF.
016500     IF CTE-STATUS (WS-DEST-TABLE-IDX) NOT = "ACTIVE"
016600         MOVE "DEST CARD INACTIVE" TO WS-REJECT-REASON
016700         GO TO P100-EXIT
016800     END-IF.
016900     IF OPR-AMOUNT < .01
017000         MOVE "INVALID AMOUNT" TO WS-REJECT-REASON
017100         GO TO P100-EXIT
017200     END-IF.
017300     IF CTE-BALANCE (WS-SOURCE-TABLE-IDX) < OPR-AMOUNT
017400         MOVE "INSUFFICIENT FUNDS" TO WS-REJECT-REASON
017500         GO TO P100-EXIT
017600     END-IF.
017700*
017800     SUBTRACT OPR-AMOUNT FROM
017900         CTE-BALANCE (WS-SOURCE-TABLE-IDX).
018000     ADD OPR-AMOUNT TO
018100         CTE-BALANCE (WS-DEST-TABLE-IDX).
018200     COMPUTE WS-DEBIT-LEG = OPR-AMOUNT * -1.
018300     MOVE WS-DEBIT-LEG TO WLE-AMOUNT (1).
018400     MOVE OPR-FROM-CARD TO WLE-CARD-ID (1).
018500     COMPUTE WS-CREDIT-LEG = OPR-AMOUNT.
018600     MOVE WS-CREDIT-LEG TO WLE-AMOUNT (2).
018700     MOVE OPR-TO-CARD TO WLE-CARD-ID (2).
018800     MOVE 2 TO WS-LEDGER-LINES.
018900     MOVE "P" TO WS-RESULT-CODE.
019000 P100-EXIT.
019100     EXIT.
019200*---------------------------------------------------------------
019300 P110-FIND-SOURCE.
019400*---------------------------------------------------------------
019500     MOVE "N" TO WS-SOURCE-FOUND-SW.
019600     IF WS-CARD-COUNT = 0
019700         GO TO P110-EXIT
019800     END-IF.
019900     SEARCH ALL CARD-TABLE-ENTRY
020000         AT END
020100             NEXT SENTENCE
020200         WHEN CTE-ID (CTE-IDX) = OPR-FROM-CARD
020300             MOVE "Y" TO WS-SOURCE-FOUND-SW
020400             SET WS-SOURCE-TABLE-IDX TO CTE-IDX
020500     END-SEARCH.
020600 P110-EXIT.
020700     EXIT.
020800*---------------------------------------------------------------
020900 P120-FIND-DEST.
021000*---------------------------------------------------------------
021100     MOVE "N" TO WS-DEST-FOUND-SW.
021200     IF WS-CARD-COUNT = 0
021300         GO TO P120-EXIT
021400     END-IF.
021500     SEARCH ALL CARD-TABLE-ENTRY
021600         AT END
021700             NEXT SENTENCE
021800         WHEN CTE-ID (CTE-IDX) = OPR-TO-CARD
021900             MOVE "Y" TO WS-DEST-FOUND-SW
022000             SET WS-DEST-TABLE-IDX TO CTE-IDX
022100     END-SEARCH.
022200 P120-EXIT.
022300     EXIT.

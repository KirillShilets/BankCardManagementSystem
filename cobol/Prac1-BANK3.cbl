000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK3.
000300 AUTHOR. J M OCHOA.
000400 INSTALLATION. UNIZARBANK DATA CENTER - ZARAGOZA.
000500 DATE-WRITTEN. 03/28/1991.
000600 DATE-COMPILED.
000700 SECURITY. UNIZARBANK INTERNAL USE ONLY - CARD OPERATIONS.
000800*
000900*---------------------------------------------------------------
001000* CHANGE LOG
001100*---------------------------------------------------------------
001200* 03/28/1991 JMO  ORIGINAL WRITE-UP AS THE MOVEMENT FILTER AND
001300*                 SCROLL SCREEN CALLED FROM THE BANK1 MENU.
001400* 06/06/2001 PAH  CR-0415 REWRITTEN AS THE CARD ISSUANCE
001500*                 SUBPROGRAM - THE SCROLLING FILTER SCREEN IS
001600*                 RETIRED, CARD ISSUANCE WAS PREVIOUSLY A
001700*                 BRANCH OFFICE FORM KEYED DIRECTLY ONTO THE
001800*                 CARD MASTER.
001900* 09/11/2001 PAH  CR-0421 PAN MUST NOW BE EXACTLY 16 DIGITS -
002000*                 BRANCH FORM USED TO ACCEPT PARTIAL NUMBERS
002100*                 AND PAD THEM.
002200* 02/03/2005 LTV  CR-0479 DUPLICATE PAN CHECK ADDED AFTER TWO
002300*                 CARDS WERE ISSUED AGAINST THE SAME NUMBER IN
002400*                 BRANCH OFFICES 4 AND 11 ON THE SAME DAY.
002500* 01/14/2008 RQM  CR-0533 OWNING USER AND DUPLICATE PAN SCANS
002600*                 NOW RUN AGAINST THE IN-CORE TABLES.
002700*---------------------------------------------------------------
002800*
002900*    CALLED BY BANK1 FOR EVERY NEWCARD OPERATION.  A NEW CARD
003000*    IS ISSUED TO THE USER IN OPR-ACTOR-ID, AT THE NEXT
003100*    SEQUENTIAL CARD ID, STATUS ACTIVE, WITH A ZERO DAILY
003200*    WITHDRAWAL LIMIT UNTIL THE BRANCH RAISES IT ON A LATER
003300*    OPERATIONS FEED.
003400*
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900*
004000 DATA DIVISION.
004100 WORKING-STORAGE SECTION.
004200*
004300 77  WS-TABLE-IDX                 PIC S9(9) COMP VALUE 0.
004400 77  WS-SCAN-IDX                  PIC S9(3) COMP VALUE 0.
004500 77  WS-NEXT-CARD-ID              PIC S9(9) COMP VALUE 0.
004600 77  WS-NUMERIC-COUNT             PIC S9(3) COMP VALUE 0.
004700*
004800 01  WS-SWITCHES.
004900     05  WS-OWNER-FOUND-SW        PIC X(1) VALUE "N".
005000         88  OWNER-FOUND                   VALUE "Y".
005100     05  WS-PAN-DUP-SW            PIC X(1) VALUE "N".
005200         88  PAN-IS-DUPLICATE               VALUE "Y".
005300     05  FILLER                   PIC X(6).
005400*
005500* PAN RESCANNED ONE DIGIT AT A TIME SO A SIXTEEN CHARACTER
005600* FIELD CONTAINING ANYTHING BUT DIGITS IS CAUGHT.
005700 01  WS-PAN-WORK.
005800     05  WS-PAN-TEXT              PIC X(16).
005900 01  WS-PAN-CHARS REDEFINES WS-PAN-WORK.
006000     05  WS-PAN-CHAR OCCURS 16 TIMES
006100             PIC X(1).
006200*
006300* CARD EXPIRY AS A SINGLE SIX DIGIT NUMBER, MATCHING THE TEST
006400* BANK1 ALREADY USES AT THE EXPIRY SWEEP - SAME COMPARISON,
006500* APPLIED BEFORE THE CARD EVER REACHES THE MASTER.
006600 01  WS-NEW-EXPIRY-FIELDS.
006700     05  WS-NEW-EXP-YYYY          PIC 9(4).
006800     05  WS-NEW-EXP-MM            PIC 9(2).
006900 01  WS-NEW-EXPIRY-NUMERIC REDEFINES WS-NEW-EXPIRY-FIELDS
007000                              PIC 9(6).
007100*
007200 01  WS-RUN-YYYYMM-FIELDS.
007300     05  WS-RUN-YYYY-PART         PIC 9(4).
007400     05  WS-RUN-MM-PART           PIC 9(2).
007500 01  WS-RUN-YYYYMM-NUMERIC REDEFINES WS-RUN-YYYYMM-FIELDS
007600                              PIC 9(6).
007700*
007800 LINKAGE SECTION.
007900*
008000 01  OPERATION-RECORD.
008100     05  OPR-TYPE                 PIC X(8).
008200     05  OPR-ACTOR-ID              PIC 9(9).
008300     05  OPR-FROM-CARD             PIC 9(9).
008400     05  OPR-TO-CARD               PIC 9(9).
008500     05  OPR-AMOUNT                PIC S9(15)V9(2)
008600                                    SIGN IS LEADING SEPARATE.
008700     05  OPR-TARGET-USER           PIC 9(9).
008800     05  OPR-LOCK-FLAG             PIC X(1).
008900     05  OPR-PAN                   PIC X(16).
009000     05  OPR-HOLDER                PIC X(100).
009100     05  OPR-EXPIRY-YYYY           PIC 9(4).
009200     05  OPR-EXPIRY-MM             PIC 9(2).
009300     05  OPR-OPEN-BALANCE          PIC S9(15)V9(2)
009400                                    SIGN IS LEADING SEPARATE.
009500     05  OPR-EMAIL                 PIC X(100).
009600     05  OPR-PASSWORD              PIC X(128).
009700     05  FILLER                    PIC X(10).
009800*
009900 01  CARD-TABLE.
010000     05  CARD-TABLE-ENTRY OCCURS 1 TO 20000 TIMES
010100             DEPENDING ON WS-CARD-COUNT
010200             ASCENDING KEY IS CTE-ID
010300             INDEXED BY CTE-IDX.
010400         10  CTE-ID                PIC 9(9).
010500         10  CTE-PAN               PIC X(16).
010600         10  CTE-HOLDER            PIC X(100).
010700         10  CTE-EXPIRY-YYYY       PIC 9(4).
010800         10  CTE-EXPIRY-MM         PIC 9(2).
010900         10  CTE-STATUS            PIC X(8).
011000         10  CTE-BALANCE           PIC S9(15)V9(2).
011100         10  CTE-DAILY-LIMIT       PIC S9(15)V9(2).
011200         10  CTE-USER-ID           PIC 9(9).
011300         10  CTE-WITHDRAWN-TODAY   PIC S9(15)V9(2).
011400*
011500 01  WS-CARD-COUNT                 PIC S9(9) COMP.
011600*
011700 01  USER-TABLE.
011800     05  USER-TABLE-ENTRY OCCURS 1 TO 9000 TIMES
011900             DEPENDING ON WS-USER-COUNT
012000             ASCENDING KEY IS UTE-ID
012100             INDEXED BY UTE-IDX.
012200         10  UTE-ID                PIC 9(9).
012300         10  UTE-EMAIL             PIC X(100).
012400         10  UTE-PASSWORD-HASH     PIC X(60).
012500         10  UTE-ROLE              PIC X(5).
012600         10  UTE-LOCKED            PIC X(1).
012700*
012800 01  WS-USER-COUNT                 PIC S9(9) COMP.
012900*
013000 01  WS-RUN-PARM-FIELDS.
013100     05  WS-RUN-DATE               PIC 9(8).
013200     05  WS-RUN-TIME               PIC 9(6).
013300     05  FILLER                    PIC X(2).
013400 01  WS-RUN-DATE-BREAKDOWN REDEFINES WS-RUN-PARM-FIELDS.
013500     05  WS-RUN-YYYY               PIC 9(4).
013600     05  WS-RUN-MM                 PIC 9(2).
013700     05  WS-RUN-DD                 PIC 9(2).
013800     05  WS-RUN-HH                 PIC 9(2).
013900     05  WS-RUN-MIN                PIC 9(2).
014000     05  WS-RUN-SEC                PIC 9(2).
014100     05  FILLER                    PIC X(2).
014200*
014300 01  WS-LINKAGE-RESULT.
014400     05  WS-RESULT-CODE            PIC X(1).
014500         88  OPERATION-POSTED               VALUE "P".
014600         88  OPERATION-REJECTED             VALUE "R".
014700     05  WS-REJECT-REASON          PIC X(40).
014800     05  WS-LEDGER-LINES           PIC 9(1).
014900     05  FILLER                    PIC X(4).
015000*
015100 PROCEDURE DIVISION USING OPERATION-RECORD
015200                           CARD-TABLE
015300                           WS-CARD-COUNT
015400                           USER-TABLE
015500                           WS-USER-COUNT
015600                           WS-RUN-PARM-FIELDS
015700                           WS-LINKAGE-RESULT.
015800*---------------------------------------------------------------
015900 P000-CONTROL.
016000*---------------------------------------------------------------
016100     MOVE "R" TO WS-RESULT-CODE.
016200     MOVE SPACES TO WS-REJECT-REASON.
016300     MOVE 0 TO WS-LEDGER-LINES.
016400     MOVE WS-RUN-YYYY TO WS-RUN-YYYY-PART.
016500     MOVE WS-RUN-MM   TO WS-RUN-MM-PART.
016600     PERFORM P100-ISSUE-CARD THRU P100-EXIT.
016700     EXIT PROGRAM.
016800*---------------------------------------------------------------
016900 P100-ISSUE-CARD.
017000*---------------------------------------------------------------
017100     PERFORM P110-FIND-OWNER THRU P110-EXIT.
017200     IF NOT OWNER-FOUND
017300         MOVE "USER NOT FOUND" TO WS-REJECT-REASON
017400         GO TO P100-EXIT
017500     END-IF.
017600     PERFORM P120-CHECK-PAN-DIGITS THRU P120-EXIT.
017700     IF WS-NUMERIC-COUNT NOT = 16
017800         MOVE "INVALID CARD NUMBER" TO WS-REJECT-REASON
017900         GO TO P100-EXIT
018000     END-IF.
018100     MOVE OPR-EXPIRY-YYYY TO WS-NEW-EXP-YYYY.
018200     MOVE OPR-EXPIRY-MM   TO WS-NEW-EXP-MM.
018300     IF WS-NEW-EXPIRY-NUMERIC < WS-RUN-YYYYMM-NUMERIC
018400         MOVE "EXPIRY DATE IN PAST" TO WS-REJECT-REASON
018500         GO TO P100-EXIT
018600     END-IF.
018700     IF OPR-OPEN-BALANCE < 0
018800         MOVE "NEGATIVE BALANCE" TO WS-REJECT-REASON
018900         GO TO P100-EXIT
019000     END-IF.
019100     PERFORM P130-CHECK-PAN-DUPLICATE THRU P130-EXIT.
019200     IF PAN-IS-DUPLICATE
019300         MOVE "DUPLICATE CARD NUMBER" TO WS-REJECT-REASON
019400         GO TO P100-EXIT
019500     END-IF.
019600*
019700     IF WS-CARD-COUNT = 0
019800         MOVE 1 TO WS-NEXT-CARD-ID
019900     ELSE
020000         COMPUTE WS-NEXT-CARD-ID =
020100             CTE-ID (WS-CARD-COUNT) + 1
020200     END-IF.
020300     ADD 1 TO WS-CARD-COUNT.
020400     MOVE WS-NEXT-CARD-ID     TO CTE-ID (WS-CARD-COUNT).
020500     MOVE OPR-PAN             TO CTE-PAN (WS-CARD-COUNT).
020600     MOVE OPR-HOLDER          TO CTE-HOLDER (WS-CARD-COUNT).
020700     MOVE OPR-EXPIRY-YYYY     TO CTE-EXPIRY-YYYY
020800                                       (WS-CARD-COUNT).
020900     MOVE OPR-EXPIRY-MM       TO CTE-EXPIRY-MM
021000                                       (WS-CARD-COUNT).
021100     MOVE "ACTIVE"            TO CTE-STATUS (WS-CARD-COUNT).
021200     MOVE OPR-OPEN-BALANCE    TO CTE-BALANCE (WS-CARD-COUNT).
021300     MOVE 0                   TO CTE-DAILY-LIMIT
021400                                       (WS-CARD-COUNT).
021500     MOVE OPR-ACTOR-ID        TO CTE-USER-ID (WS-CARD-COUNT).
021600     MOVE 0                   TO CTE-WITHDRAWN-TODAY
021700                                       (WS-CARD-COUNT).
021800     MOVE "P"                 TO WS-RESULT-CODE.
021900 P100-EXIT.
022000     EXIT.
022100*---------------------------------------------------------------
022200 P110-FIND-OWNER.
022300*---------------------------------------------------------------
022400     MOVE "N" TO WS-OWNER-FOUND-SW.
022500     IF WS-USER-COUNT = 0
022600         GO TO P110-EXIT
022700     END-IF.
022800     SEARCH ALL USER-TABLE-ENTRY
022900         AT END
023000             NEXT SENTENCE
023100         WHEN UTE-ID (UTE-IDX) = OPR-ACTOR-ID
023200             MOVE "Y" TO WS-OWNER-FOUND-SW
023300     END-SEARCH.
023400 P110-EXIT.
023500     EXIT.
023600*---------------------------------------------------------------
023700 P120-CHECK-PAN-DIGITS.
023800*---------------------------------------------------------------
023900     MOVE 0 TO WS-NUMERIC-COUNT.
024000     MOVE OPR-PAN TO WS-PAN-TEXT.
024100     MOVE 1 TO WS-SCAN-IDX.
024200 P121-LOOP.
024300     IF WS-SCAN-IDX > 16
024400         GO TO P120-EXIT
024500     END-IF.
024600     IF WS-PAN-CHAR (WS-SCAN-IDX) >= "0"
024700         AND WS-PAN-CHAR (WS-SCAN-IDX) <= "9"
024800         ADD 1 TO WS-NUMERIC-COUNT
024900     END-IF.
025000     ADD 1 TO WS-SCAN-IDX.
025100     GO TO P121-LOOP.
025200 P120-EXIT.
025300     EXIT.
025400*---------------------------------------------------------------
025500 P130-CHECK-PAN-DUPLICATE.
025600*---------------------------------------------------------------
025700*    CARD TABLE IS KEPT IN CARD ID ORDER, NOT PAN ORDER, SO
025800*    THE DUPLICATE SCAN IS A LINEAR PASS OVER THE TABLE.
025900     MOVE "N" TO WS-PAN-DUP-SW.
026000     IF WS-CARD-COUNT = 0
026100         GO TO P130-EXIT
026200     END-IF.
026300     MOVE 1 TO WS-TABLE-IDX.
026400 P131-LOOP.
026500     IF WS-TABLE-IDX > WS-CARD-COUNT
026600         GO TO P130-EXIT
026700     END-IF.
026800     IF CTE-PAN (WS-TABLE-IDX) = OPR-PAN
026900         MOVE "Y" TO WS-PAN-DUP-SW
027000         GO TO P130-EXIT
027100     END-IF.
027200     ADD 1 TO WS-TABLE-IDX.
027300     GO TO P131-LOOP.
027400 P130-EXIT.
027500     EXIT.

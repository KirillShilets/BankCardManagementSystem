000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK1.
000300 AUTHOR. J M OCHOA.
000400 INSTALLATION. UNIZARBANK DATA CENTER - ZARAGOZA.
000500 DATE-WRITTEN. 03/14/1991.
000600 DATE-COMPILED.
000700 SECURITY. UNIZARBANK INTERNAL USE ONLY - CARD OPERATIONS.
000800*
000900*---------------------------------------------------------------
001000* CHANGE LOG
001100*---------------------------------------------------------------
001200* 03/14/1991 JMO  ORIGINAL WRITE-UP.  REPLACES THE OLD ON-LINE
001300*                 CAJERO TRANSACTION SET WITH A SINGLE NIGHTLY
001400*                 POSTING RUN AGAINST THE TARJETAS/USUARIOS
001500*                 MASTERS.
001600* 09/02/1991 JMO  ADDED USUARIOS MASTER LOAD - PREVIOUSLY ONLY
001700*                 THE CARD MASTER WAS KEPT IN CORE.
001800* 02/19/1992 RSL  CR-0118 REWORKED DISPATCH TABLE, OPERATIONS
001900*                 NOW ARRIVE ON ONE COMBINED FILE INSTEAD OF
002000*                 SIX.
002100* 11/03/1993 RSL  CR-0204 EXPIRY SWEEP MOVED TO END OF RUN PER
002200*                 OPERATIONS REQUEST - WAS PREVIOUSLY DONE CARD
002300*                 BY CARD DURING THE LOAD.
002400* 07/21/1994 MCP  CR-0231 ADDED REJECTS FILE, REJECTED REQUESTS
002500*                 WERE PREVIOUSLY JUST SKIPPED WITH NO RECORD.
002600* 05/09/1995 MCP  CR-0266 BINARY SEARCH ON BOTH MASTER TABLES
002700*                 REPLACES LINEAR SCAN - VOLUME HAS TRIPLED
002800*                 SINCE 1991.
002900* 01/30/1996 DGF  CR-0298 CONTROL TOTALS EXPANDED TO SPLIT BY
003000*                 OPERATION TYPE FOR THE AUDIT DEPARTMENT.
003100* 08/14/1997 DGF  CR-0340 CARD DAILY LIMIT TRACKING MOVED INTO
003200*                 THE IN-CORE TABLE SO BANK4 NO LONGER RESCANS
003300*                 THE LEDGER FOR EVERY WITHDRAWAL.
003400* 10/02/1998 DGF  CR-0371 Y2K REMEDIATION - RUN DATE AND EXPIRY
003500*                 COMPARISONS EXPANDED TO FOUR DIGIT YEAR; OLD
003600*                 TWO DIGIT WINDOWING LOGIC REMOVED.
003700* 03/11/1999 DGF  CR-0372 Y2K REMEDIATION - VERIFIED AGAINST
003800*                 01/01/2000 TEST DECK. NO FURTHER CHANGES
003900*                 REQUIRED.
004000* 06/06/2001 PAH  CR-0415 NEWUSER/NEWCARD/LOCKUSR MAINTENANCE
004100*                 OPERATIONS ADDED - PREVIOUSLY MAINTAINED BY A
004200*                 SEPARATE OFF-LINE FORM.
004300* 04/18/2003 PAH  CR-0452 REPORT CALL MOVED TO END OF RUN, AFTER
004400*                 MASTERS ARE REWRITTEN, SO THE REPORT REFLECTS
004500*                 POST-EXPIRY STATUS.
004600* 02/07/2006 LTV  CR-0501 RERUN SWITCH (UPSI-0) ADDED SO
004700*                 OPERATIONS CAN REPLAY A DAY'S RUN AFTER AN
004800*                 ABORT WITHOUT THE REPLAY HANDING OUT
004900*                 TRANSACTION IDS THAT COLLIDE WITH THE ONES
005000*                 THE FAILED ATTEMPT ALREADY WROTE TO TRANLOG.
005100* 09/12/2008 RQM  CR-0559 LOCKUSR REQUESTS WERE FALLING INTO
005200*                 WS-CNT-NEWUSER ALONGSIDE NEWUSER REQUESTS -
005300*                 AUDIT CAUGHT THE LOCKUSR LINE ON THE POSTING
005400*                 REPORT ALWAYS PRINTING ZERO.  DISPATCH NOW
005500*                 SPLITS THE TWO REQUEST TYPES SO EACH KEEPS
005600*                 ITS OWN COUNT.
005700*---------------------------------------------------------------
005800*
005900*    THIS PROGRAM IS THE NIGHTLY CARD OPERATIONS POSTING RUN.
006000*    IT LOADS THE USER AND CARD MASTERS INTO CORE, APPLIES THE
006100*    DAY'S OPERATION REQUESTS IN ARRIVAL ORDER (TRANSFERS,
006200*    WITHDRAWALS, BLOCKS, CARD ISSUANCE, USER ENROLLMENT AND
006300*    LOCKING), REWRITES THE MASTERS, AND CALLS BANK7 TO PRODUCE
006400*    THE POSTING REPORT.  EACH OPERATION IS HANDLED BY ITS OWN
006500*    CALLED SUBPROGRAM (BANK2 THRU BANK6) SO THE POSTING RULES
006600*    FOR EACH KIND OF REQUEST LIVE IN ONE PLACE.
006700*
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM
007200     UPSI-0 ON STATUS IS SW-RERUN-REQUESTED
007300            OFF STATUS IS SW-NORMAL-RUN.
007400*
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700     SELECT RUN-PARM-FILE ASSIGN TO RUNPARM
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS IS FS-RUNPARM.
008000*
008100     SELECT USERS-MASTER-IN ASSIGN TO USRMAST
008200         ORGANIZATION IS LINE SEQUENTIAL
008300         FILE STATUS IS FS-USERS-IN.
008400*
008500     SELECT CARDS-MASTER-IN ASSIGN TO CRDMAST
008600         ORGANIZATION IS LINE SEQUENTIAL
008700         FILE STATUS IS FS-CARDS-IN.
008800*
008900     SELECT OPERATIONS-FILE ASSIGN TO OPRFILE
009000         ORGANIZATION IS LINE SEQUENTIAL
009100         FILE STATUS IS FS-OPERATIONS.
009200*
009300     SELECT USERS-MASTER-OUT ASSIGN TO USROUT
009400         ORGANIZATION IS LINE SEQUENTIAL
009500         FILE STATUS IS FS-USERS-OUT.
009600*
009700     SELECT CARDS-MASTER-OUT ASSIGN TO CRDOUT
009800         ORGANIZATION IS LINE SEQUENTIAL
009900         FILE STATUS IS FS-CARDS-OUT.
010000*
010100     SELECT TRANLOG-FILE ASSIGN TO TRANLOG
010200         ORGANIZATION IS LINE SEQUENTIAL
010300         FILE STATUS IS FS-TRANLOG.
010400*
010500     SELECT REJECTS-FILE ASSIGN TO REJECTS
010600         ORGANIZATION IS LINE SEQUENTIAL
010700         FILE STATUS IS FS-REJECTS.
010800*
010900 DATA DIVISION.
011000 FILE SECTION.
011100*
011200 FD  RUN-PARM-FILE
011300     LABEL RECORD STANDARD.
011400 01  RUN-PARM-REC.
011500     05  RPM-DATE                 PIC 9(8).
011600     05  RPM-TIME                 PIC 9(6).
011700*
011800 FD  USERS-MASTER-IN
011900     LABEL RECORD STANDARD.
012000* USER MASTER CARRIES NO TRAILING FILLER - INBOUND LAYOUT IS
012100* FIXED BY THE ENROLLMENT FEED FORMAT AND MAY NOT BE WIDENED
012200* WITHOUT A CHANGE ON THE UPSTREAM SIDE TOO.
012300 01  USER-RECORD.
012400     05  USR-ID                   PIC 9(9).
012500     05  USR-EMAIL                PIC X(100).
012600     05  USR-PASSWORD-HASH        PIC X(60).
012700     05  USR-ROLE                 PIC X(5).
012800     05  USR-LOCKED               PIC X(1).
012900*
013000 FD  CARDS-MASTER-IN
013100     LABEL RECORD STANDARD.
013200* CARD MASTER CARRIES NO TRAILING FILLER, SAME REASON AS ABOVE.
013300 01  CARD-RECORD.
013400     05  CRD-ID                   PIC 9(9).
013500     05  CRD-PAN                  PIC X(16).
013600     05  CRD-HOLDER               PIC X(100).
013700     05  CRD-EXPIRY-YYYY          PIC 9(4).
013800     05  CRD-EXPIRY-MM            PIC 9(2).
013900     05  CRD-STATUS               PIC X(8).
014000     05  CRD-BALANCE              PIC S9(15)V9(2)
014100                                   SIGN IS LEADING SEPARATE.
014200     05  CRD-DAILY-LIMIT          PIC S9(15)V9(2).
014300     05  CRD-USER-ID              PIC 9(9).
014400*
014500 FD  OPERATIONS-FILE
014600     LABEL RECORD STANDARD.
014700 01  OPERATION-RECORD.
014800     05  OPR-TYPE                 PIC X(8).
014900     05  OPR-ACTOR-ID             PIC 9(9).
015000     05  OPR-FROM-CARD            PIC 9(9).
015100     05  OPR-TO-CARD              PIC 9(9).
015200     05  OPR-AMOUNT               PIC S9(15)V9(2)
015300                                   SIGN IS LEADING SEPARATE.
015400     05  OPR-TARGET-USER          PIC 9(9).
015500     05  OPR-LOCK-FLAG            PIC X(1).
015600     05  OPR-PAN                  PIC X(16).
015700     05  OPR-HOLDER               PIC X(100).
015800     05  OPR-EXPIRY-YYYY          PIC 9(4).
015900     05  OPR-EXPIRY-MM            PIC 9(2).
016000     05  OPR-OPEN-BALANCE         PIC S9(15)V9(2)
016100                                   SIGN IS LEADING SEPARATE.
016200     05  OPR-EMAIL                PIC X(100).
016300     05  OPR-PASSWORD             PIC X(128).
016400     05  FILLER                   PIC X(10).
016500*
016600 FD  USERS-MASTER-OUT
016700     LABEL RECORD STANDARD.
016800 01  USER-RECORD-OUT.
016900     05  USO-ID                   PIC 9(9).
017000     05  USO-EMAIL                PIC X(100).
017100     05  USO-PASSWORD-HASH        PIC X(60).
017200     05  USO-ROLE                 PIC X(5).
017300     05  USO-LOCKED               PIC X(1).
017400*
017500 FD  CARDS-MASTER-OUT
017600     LABEL RECORD STANDARD.
017700 01  CARD-RECORD-OUT.
017800     05  CDO-ID                   PIC 9(9).
017900     05  CDO-PAN                  PIC X(16).
018000     05  CDO-HOLDER               PIC X(100).
018100     05  CDO-EXPIRY-YYYY          PIC 9(4).
018200     05  CDO-EXPIRY-MM            PIC 9(2).
018300     05  CDO-STATUS               PIC X(8).
018400     05  CDO-BALANCE              PIC S9(15)V9(2)
018500                                   SIGN IS LEADING SEPARATE.
018600     05  CDO-DAILY-LIMIT          PIC S9(15)V9(2).
018700     05  CDO-USER-ID              PIC 9(9).
018800*
018900 FD  TRANLOG-FILE
019000     LABEL RECORD STANDARD.
019100 01  TRANSACTION-RECORD.
019200     05  TRN-ID                   PIC 9(9).
019300     05  TRN-CARD-ID              PIC 9(9).
019400     05  TRN-AMOUNT               PIC S9(15)V9(2)
019500                                   SIGN IS LEADING SEPARATE.
019600     05  TRN-DATE                 PIC 9(8).
019700     05  TRN-TIME                 PIC 9(6).
019800     05  TRN-STATUS               PIC X(10).
019900     05  FILLER                   PIC X(9).
020000*
020100 FD  REJECTS-FILE
020200     LABEL RECORD STANDARD.
020300 01  REJECT-RECORD.
020400     05  REJ-OPERATION.
020500         10  REJ-TYPE             PIC X(8).
020600         10  REJ-ACTOR-ID         PIC 9(9).
020700         10  REJ-FROM-CARD        PIC 9(9).
020800         10  REJ-TO-CARD          PIC 9(9).
020900         10  REJ-AMOUNT           PIC S9(15)V9(2)
021000                                   SIGN IS LEADING SEPARATE.
021100         10  REJ-TARGET-USER      PIC 9(9).
021200         10  REJ-LOCK-FLAG        PIC X(1).
021300         10  REJ-PAN              PIC X(16).
021400         10  REJ-HOLDER           PIC X(100).
021500         10  REJ-EXPIRY-YYYY      PIC 9(4).
021600         10  REJ-EXPIRY-MM        PIC 9(2).
021700         10  REJ-OPEN-BALANCE     PIC S9(15)V9(2)
021800                                   SIGN IS LEADING SEPARATE.
021900         10  REJ-EMAIL            PIC X(100).
022000         10  REJ-PASSWORD         PIC X(128).
022100     05  REJ-REASON               PIC X(40).
022200     05  FILLER                   PIC X(6).
022300*
022400 WORKING-STORAGE SECTION.
022500*
022600 77  FS-RUNPARM                   PIC X(2).
022700 77  FS-USERS-IN                  PIC X(2).
022800 77  FS-CARDS-IN                  PIC X(2).
022900 77  FS-OPERATIONS                PIC X(2).
023000 77  FS-USERS-OUT                 PIC X(2).
023100 77  FS-CARDS-OUT                 PIC X(2).
023200 77  FS-TRANLOG                   PIC X(2).
023300 77  FS-REJECTS                   PIC X(2).
023400*
023500 78  WS-MAX-USERS                 VALUE 9000.
023600 78  WS-MAX-CARDS                 VALUE 20000.
023700*
023800* RUN DATE / TIME, WITH A REDEFINE TO PICK OUT YYYY/MM/DD AND
023900* HH/MM/SS WITHOUT UNSTRING-ING THE CONTROL CARD EVERY TIME IT
024000* IS NEEDED.
024100 01  WS-RUN-PARM-FIELDS.
024200     05  WS-RUN-DATE              PIC 9(8).
024300     05  WS-RUN-TIME              PIC 9(6).
024400     05  FILLER                   PIC X(2).
024500 01  WS-RUN-DATE-BREAKDOWN REDEFINES WS-RUN-PARM-FIELDS.
024600     05  WS-RUN-YYYY              PIC 9(4).
024700     05  WS-RUN-MM                PIC 9(2).
024800     05  WS-RUN-DD                PIC 9(2).
024900     05  WS-RUN-HH                PIC 9(2).
025000     05  WS-RUN-MIN               PIC 9(2).
025100     05  WS-RUN-SEC               PIC 9(2).
025200     05  FILLER                   PIC X(2).
025300*
025400* RUN YEAR/MONTH AS ONE SIX DIGIT NUMBER, FOR COMPARING AGAINST
025500* A CARD'S EXPIRY YEAR/MONTH IN A SINGLE NUMERIC TEST.
025600 01  WS-RUN-YYYYMM-FIELDS.
025700     05  WS-RUN-YYYY-PART         PIC 9(4).
025800     05  WS-RUN-MM-PART           PIC 9(2).
025900 01  WS-RUN-YYYYMM-NUMERIC REDEFINES WS-RUN-YYYYMM-FIELDS
026000                              PIC 9(6).
026100*
026200* SAME TRICK FOR THE CARD BEING TESTED.
026300 01  WS-CARD-EXPIRY-FIELDS.
026400     05  WS-CARD-EXP-YYYY         PIC 9(4).
026500     05  WS-CARD-EXP-MM           PIC 9(2).
026600 01  WS-CARD-EXPIRY-NUMERIC REDEFINES WS-CARD-EXPIRY-FIELDS
026700                              PIC 9(6).
026800*
026900 01  USER-TABLE.
027000     05  USER-TABLE-ENTRY OCCURS 1 TO 9000 TIMES
027100             DEPENDING ON WS-USER-COUNT
027200             ASCENDING KEY IS UTE-ID
027300             INDEXED BY UTE-IDX.
027400         10  UTE-ID               PIC 9(9).
027500         10  UTE-EMAIL            PIC X(100).
027600         10  UTE-PASSWORD-HASH    PIC X(60).
027700         10  UTE-ROLE             PIC X(5).
027800         10  UTE-LOCKED           PIC X(1).
027900*
028000 01  CARD-TABLE.
028100     05  CARD-TABLE-ENTRY OCCURS 1 TO 20000 TIMES
028200             DEPENDING ON WS-CARD-COUNT
028300             ASCENDING KEY IS CTE-ID
028400             INDEXED BY CTE-IDX.
028500         10  CTE-ID               PIC 9(9).
028600         10  CTE-PAN              PIC X(16).
028700         10  CTE-HOLDER           PIC X(100).
028800         10  CTE-EXPIRY-YYYY      PIC 9(4).
028900         10  CTE-EXPIRY-MM        PIC 9(2).
029000         10  CTE-STATUS           PIC X(8).
029100         10  CTE-BALANCE          PIC S9(15)V9(2).
029200         10  CTE-DAILY-LIMIT      PIC S9(15)V9(2).
029300         10  CTE-USER-ID          PIC 9(9).
029400         10  CTE-WITHDRAWN-TODAY  PIC S9(15)V9(2).
029500*
029600 01  WS-SUBSCRIPTS.
029700     05  WS-USER-COUNT            PIC S9(9) COMP.
029800     05  WS-CARD-COUNT            PIC S9(9) COMP.
029900     05  WS-IDX                   PIC S9(9) COMP.
030000     05  WS-IDX2                  PIC S9(9) COMP.
030100     05  FILLER                   PIC X(4).
030200*
030300 01  WS-CONTROL-TOTALS.
030400     05  WS-OPR-READ              PIC S9(9) COMP VALUE 0.
030500     05  WS-OPR-POSTED            PIC S9(9) COMP VALUE 0.
030600     05  WS-OPR-REJECTED          PIC S9(9) COMP VALUE 0.
030700     05  WS-CNT-TRANSFER          PIC S9(9) COMP VALUE 0.
030800     05  WS-CNT-WITHDRAW          PIC S9(9) COMP VALUE 0.
030900     05  WS-CNT-BLOCK             PIC S9(9) COMP VALUE 0.
031000     05  WS-CNT-NEWCARD           PIC S9(9) COMP VALUE 0.
031100     05  WS-CNT-NEWUSER           PIC S9(9) COMP VALUE 0.
031200     05  WS-CNT-LOCKUSR           PIC S9(9) COMP VALUE 0.
031300     05  WS-TRN-SEQ               PIC S9(9) COMP VALUE 0.
031400     05  WS-TOTAL-DEBITS          PIC S9(15)V9(2) VALUE 0.
031500     05  WS-TOTAL-CREDITS         PIC S9(15)V9(2) VALUE 0.
031600     05  FILLER                   PIC X(4).
031700*
031800 01  WS-SWITCHES.
031900     05  WS-USER-FOUND-SW         PIC X(1) VALUE "N".
032000         88  USER-FOUND                    VALUE "Y".
032100         88  USER-NOT-FOUND                VALUE "N".
032200     05  WS-CARD-FOUND-SW         PIC X(1) VALUE "N".
032300         88  CARD-FOUND                    VALUE "Y".
032400         88  CARD-NOT-FOUND                VALUE "N".
032500     05  WS-AT-END-SW             PIC X(1) VALUE "N".
032600         88  OPERATIONS-AT-END              VALUE "Y".
032700     05  FILLER                   PIC X(4).
032800*
032900* WORK AREA PASSED TO THE POSTING SUBPROGRAMS (BANK2 THRU
033000* BANK6).  EACH SUBPROGRAM RECEIVES THE OPERATION RECORD, THE
033100* TWO MASTER TABLES, THE RUN DATE/TIME, THE TRANSACTION-RECORD
033200* AREA FOR ANY LEDGER LINES IT BUILDS AND A ONE BYTE RESULT
033300* CODE.
033400 01  WS-LINKAGE-RESULT.
033500     05  WS-RESULT-CODE           PIC X(1) VALUE "R".
033600         88  OPERATION-POSTED              VALUE "P".
033700         88  OPERATION-REJECTED            VALUE "R".
033800     05  WS-REJECT-REASON         PIC X(40) VALUE SPACES.
033900     05  WS-LEDGER-LINES          PIC 9(1) VALUE 0.
034000     05  FILLER                   PIC X(4).
034100*
034200 01  WS-LEDGER-BUFFER.
034300     05  WS-LEDGER-ENTRY OCCURS 2 TIMES.
034400         10  WLE-CARD-ID          PIC 9(9).
034500         10  WLE-AMOUNT           PIC S9(15)V9(2)
034600                                   SIGN IS LEADING SEPARATE.
034700*
034800 PROCEDURE DIVISION.
034900*---------------------------------------------------------------
035000 P000-CONTROL.
035100*---------------------------------------------------------------
035200     PERFORM P010-READ-RUN-PARM     THRU P010-EXIT.
035300     PERFORM P015-CHECK-RERUN       THRU P015-EXIT.
035400     PERFORM P020-LOAD-USER-MASTER  THRU P020-EXIT.
035500     PERFORM P030-LOAD-CARD-MASTER  THRU P030-EXIT.
035600     PERFORM P040-APPLY-OPERATIONS  THRU P040-EXIT.
035700     PERFORM P050-EXPIRE-CARDS      THRU P050-EXIT.
035800     PERFORM P060-REWRITE-MASTERS   THRU P060-EXIT.
035900     PERFORM P070-RUN-REPORT        THRU P070-EXIT.
036000     STOP RUN.
036100*---------------------------------------------------------------
036200 P010-READ-RUN-PARM.
036300*---------------------------------------------------------------
036400*    READ THE SINGLE RUN-DATE/RUN-TIME CONTROL RECORD.  ALL
036500*    "TODAY" COMPARISONS IN THIS RUN - EXPIRY, DAILY WITHDRAWAL
036600*    LIMIT - USE THIS VALUE, NOT THE SYSTEM CLOCK.
036700     OPEN INPUT RUN-PARM-FILE.
036800     IF FS-RUNPARM NOT = "00"
036900         DISPLAY "BANK1 - CANNOT OPEN RUN-PARM FILE"
037000         STOP RUN
037100     END-IF.
037200     READ RUN-PARM-FILE INTO WS-RUN-PARM-FIELDS
037300         AT END
037400             DISPLAY "BANK1 - RUN-PARM FILE IS EMPTY"
037500             STOP RUN
037600     END-READ.
037700     CLOSE RUN-PARM-FILE.
037800     MOVE WS-RUN-YYYY TO WS-RUN-YYYY-PART.
037900     MOVE WS-RUN-MM   TO WS-RUN-MM-PART.
038000 P010-EXIT.
038100     EXIT.
038200*---------------------------------------------------------------
038300 P015-CHECK-RERUN.
038400*---------------------------------------------------------------
038500*    UPSI-0 ON IS OPERATIONS TELLING US THIS IS A REPLAY OF A
038600*    DAY ALREADY ATTEMPTED.  ON A NORMAL RUN TRANSACTION IDS
038700*    START AT ONE, AS ALWAYS.  ON A RERUN WE SCAN WHATEVER
038800*    TRANLOG THE FAILED ATTEMPT LEFT BEHIND AND PICK UP AFTER
038900*    ITS HIGHEST ID, SO THE REPLAY'S OWN IDS NEVER COLLIDE
039000*    WITH ONES ALREADY HANDED TO THE AUDIT TRAIL.
039100     IF SW-NORMAL-RUN
039200         GO TO P015-EXIT
039300     END-IF.
039400     OPEN INPUT TRANLOG-FILE.
039500     IF FS-TRANLOG NOT = "00"
039600         GO TO P015-EXIT
039700     END-IF.
039800 P016-SCAN-PRIOR-TRANLOG.
039900     READ TRANLOG-FILE
040000         AT END GO TO P015-CLOSE-PRIOR
040100     END-READ.
040200     IF TRN-ID > WS-TRN-SEQ
040300         MOVE TRN-ID TO WS-TRN-SEQ
040400     END-IF.
040500     GO TO P016-SCAN-PRIOR-TRANLOG.
040600 P015-CLOSE-PRIOR.
040700     CLOSE TRANLOG-FILE.
040800 P015-EXIT.
040900     EXIT.
041000*---------------------------------------------------------------
041100 P020-LOAD-USER-MASTER.
041200*---------------------------------------------------------------
041300*    LOAD THE USER MASTER, ASCENDING BY USR-ID, INTO THE IN
041400*    CORE TABLE.  THE FILE IS ALREADY IN KEY ORDER SO THE
041500*    TABLE LOADS STRAIGHT THROUGH AND IS READY FOR SEARCH ALL.
041600     MOVE 0 TO WS-USER-COUNT.
041700     OPEN INPUT USERS-MASTER-IN.
041800     IF FS-USERS-IN NOT = "00"
041900         DISPLAY "BANK1 - CANNOT OPEN USERS MASTER"
042000         STOP RUN
042100     END-IF.
042200 P021-READ-USER.
042300     READ USERS-MASTER-IN
042400         AT END GO TO P020-EXIT
042500     END-READ.
042600     ADD 1 TO WS-USER-COUNT.
042700     MOVE USR-ID              TO UTE-ID (WS-USER-COUNT).
042800     MOVE USR-EMAIL           TO UTE-EMAIL (WS-USER-COUNT).
042900     MOVE USR-PASSWORD-HASH   TO UTE-PASSWORD-HASH
043000                                      (WS-USER-COUNT).
043100     MOVE USR-ROLE            TO UTE-ROLE (WS-USER-COUNT).
043200     MOVE USR-LOCKED          TO UTE-LOCKED (WS-USER-COUNT).
043300     GO TO P021-READ-USER.
043400 P020-EXIT.
043500     CLOSE USERS-MASTER-IN.
043600     EXIT.
043700*---------------------------------------------------------------
043800 P030-LOAD-CARD-MASTER.
043900*---------------------------------------------------------------
044000*    LOAD THE CARD MASTER THE SAME WAY, AND PRIME THE DAILY
044100*    WITHDRAWAL ACCUMULATOR TO ZERO FOR EVERY CARD - RULE 5 OF
044200*    THE WITHDRAWAL ENGINE ACCUMULATES AGAINST THIS FIELD AS
044300*    THE RUN PROGRESSES.
044400     MOVE 0 TO WS-CARD-COUNT.
044500     OPEN INPUT CARDS-MASTER-IN.
044600     IF FS-CARDS-IN NOT = "00"
044700         DISPLAY "BANK1 - CANNOT OPEN CARDS MASTER"
044800         STOP RUN
044900     END-IF.
045000 P031-READ-CARD.
045100     READ CARDS-MASTER-IN
045200         AT END GO TO P030-EXIT
045300     END-READ.
045400     ADD 1 TO WS-CARD-COUNT.
045500     MOVE CRD-ID              TO CTE-ID (WS-CARD-COUNT).
045600     MOVE CRD-PAN             TO CTE-PAN (WS-CARD-COUNT).
045700     MOVE CRD-HOLDER          TO CTE-HOLDER (WS-CARD-COUNT).
045800     MOVE CRD-EXPIRY-YYYY     TO CTE-EXPIRY-YYYY
045900                                      (WS-CARD-COUNT).
046000     MOVE CRD-EXPIRY-MM       TO CTE-EXPIRY-MM
046100                                      (WS-CARD-COUNT).
046200     MOVE CRD-STATUS          TO CTE-STATUS (WS-CARD-COUNT).
046300     MOVE CRD-BALANCE         TO CTE-BALANCE (WS-CARD-COUNT).
046400     MOVE CRD-DAILY-LIMIT     TO CTE-DAILY-LIMIT
046500                                      (WS-CARD-COUNT).
046600     MOVE CRD-USER-ID         TO CTE-USER-ID (WS-CARD-COUNT).
046700     MOVE 0                   TO CTE-WITHDRAWN-TODAY
046800                                      (WS-CARD-COUNT).
046900     GO TO P031-READ-CARD.
047000 P030-EXIT.
047100     CLOSE CARDS-MASTER-IN.
047200     EXIT.
047300*---------------------------------------------------------------
047400 P040-APPLY-OPERATIONS.
047500*---------------------------------------------------------------
047600*    MAIN DISPATCH LOOP - ONE PASS OVER THE OPERATIONS FILE IN
047700*    ARRIVAL ORDER.  EACH RECORD IS HANDED TO THE SUBPROGRAM
047800*    THAT OWNS ITS OPR-TYPE; A REJECTED OPERATION TOUCHES NO
047900*    BALANCE AND PRODUCES EXACTLY ONE REJECTS RECORD.
048000     OPEN INPUT OPERATIONS-FILE.
048100     IF FS-OPERATIONS NOT = "00"
048200         DISPLAY "BANK1 - CANNOT OPEN OPERATIONS FILE"
048300         STOP RUN
048400     END-IF.
048500     OPEN OUTPUT TRANLOG-FILE.
048600     OPEN OUTPUT REJECTS-FILE.
048700     MOVE "N" TO WS-AT-END-SW.
048800 P041-READ-OPERATION.
048900     READ OPERATIONS-FILE
049000         AT END
049100             MOVE "Y" TO WS-AT-END-SW
049200             GO TO P040-EXIT
049300     END-READ.
049400     ADD 1 TO WS-OPR-READ.
049500     MOVE "R" TO WS-RESULT-CODE.
049600     MOVE SPACES TO WS-REJECT-REASON.
049700     MOVE 0 TO WS-LEDGER-LINES.
049800*
049900     EVALUATE OPR-TYPE
050000         WHEN "TRANSFER"
050100             ADD 1 TO WS-CNT-TRANSFER
050200             CALL "BANK6" USING OPERATION-RECORD
050300                                CARD-TABLE
050400                                WS-CARD-COUNT
050500                                WS-LINKAGE-RESULT
050600                                WS-LEDGER-BUFFER
050700         WHEN "WITHDRAW"
050800             ADD 1 TO WS-CNT-WITHDRAW
050900             CALL "BANK4" USING OPERATION-RECORD
051000                                CARD-TABLE
051100                                WS-CARD-COUNT
051200                                WS-LINKAGE-RESULT
051300                                WS-LEDGER-BUFFER
051400         WHEN "BLOCK"
051500             ADD 1 TO WS-CNT-BLOCK
051600             CALL "BANK5" USING OPERATION-RECORD
051700                                CARD-TABLE
051800                                WS-CARD-COUNT
051900                                WS-LINKAGE-RESULT
052000         WHEN "NEWCARD"
052100             ADD 1 TO WS-CNT-NEWCARD
052200             CALL "BANK3" USING OPERATION-RECORD
052300                                CARD-TABLE
052400                                WS-CARD-COUNT
052500                                USER-TABLE
052600                                WS-USER-COUNT
052700                                WS-RUN-PARM-FIELDS
052800                                WS-LINKAGE-RESULT
052900         WHEN "NEWUSER"
053000             ADD 1 TO WS-CNT-NEWUSER
053100             CALL "BANK2" USING OPERATION-RECORD
053200                                USER-TABLE
053300                                WS-USER-COUNT
053400                                WS-LINKAGE-RESULT
053500         WHEN "LOCKUSR"
053600             ADD 1 TO WS-CNT-LOCKUSR
053700             CALL "BANK2" USING OPERATION-RECORD
053800                                USER-TABLE
053900                                WS-USER-COUNT
054000                                WS-LINKAGE-RESULT
054100         WHEN OTHER
054200             MOVE "R" TO WS-RESULT-CODE
054300             MOVE "UNKNOWN OPERATION TYPE" TO WS-REJECT-REASON
054400     END-EVALUATE.
054500*
054600     IF OPERATION-POSTED
054700         ADD 1 TO WS-OPR-POSTED
054800         PERFORM P042-WRITE-LEDGER-LINES THRU P042-EXIT
054900     ELSE
055000         ADD 1 TO WS-OPR-REJECTED
055100         PERFORM P043-WRITE-REJECT THRU P043-EXIT
055200     END-IF.
055300     GO TO P041-READ-OPERATION.
055400*---------------------------------------------------------------
055500 P042-WRITE-LEDGER-LINES.
055600*---------------------------------------------------------------
055700*    ZERO, ONE OR TWO COMPLETED MOVEMENTS COME BACK FROM THE
055800*    POSTING SUBPROGRAM IN WS-LEDGER-BUFFER.  DEBITS (NEGATIVE
055900*    AMOUNT) AND CREDITS (POSITIVE AMOUNT) ARE ACCUMULATED HERE
056000*    FOR THE FINAL CONTROL TOTALS.
056100     IF WS-LEDGER-LINES = 0
056200         GO TO P042-EXIT
056300     END-IF.
056400     MOVE 1 TO WS-IDX.
056500 P042A-LOOP.
056600     IF WS-IDX > WS-LEDGER-LINES
056700         GO TO P042-EXIT
056800     END-IF.
056900     ADD 1 TO WS-TRN-SEQ.
057000     MOVE WS-TRN-SEQ          TO TRN-ID.
057100     MOVE WLE-CARD-ID (WS-IDX) TO TRN-CARD-ID.
057200     MOVE WLE-AMOUNT (WS-IDX)  TO TRN-AMOUNT.
057300     MOVE WS-RUN-DATE          TO TRN-DATE.
057400     MOVE WS-RUN-TIME          TO TRN-TIME.
057500     MOVE "COMPLETED"          TO TRN-STATUS.
057600     WRITE TRANSACTION-RECORD.
057700     IF TRN-AMOUNT < 0
057800         ADD TRN-AMOUNT TO WS-TOTAL-DEBITS
057900     ELSE
058000         ADD TRN-AMOUNT TO WS-TOTAL-CREDITS
058100     END-IF.
058200     ADD 1 TO WS-IDX.
058300     GO TO P042A-LOOP.
058400 P042-EXIT.
058500     EXIT.
058600*---------------------------------------------------------------
058700 P043-WRITE-REJECT.
058800*---------------------------------------------------------------
058900     MOVE OPR-TYPE            TO REJ-TYPE.
059000     MOVE OPR-ACTOR-ID        TO REJ-ACTOR-ID.
059100     MOVE OPR-FROM-CARD       TO REJ-FROM-CARD.
059200     MOVE OPR-TO-CARD         TO REJ-TO-CARD.
059300     MOVE OPR-AMOUNT          TO REJ-AMOUNT.
059400     MOVE OPR-TARGET-USER     TO REJ-TARGET-USER.
059500     MOVE OPR-LOCK-FLAG       TO REJ-LOCK-FLAG.
059600     MOVE OPR-PAN             TO REJ-PAN.
059700     MOVE OPR-HOLDER          TO REJ-HOLDER.
059800     MOVE OPR-EXPIRY-YYYY     TO REJ-EXPIRY-YYYY.
059900     MOVE OPR-EXPIRY-MM       TO REJ-EXPIRY-MM.
060000     MOVE OPR-OPEN-BALANCE    TO REJ-OPEN-BALANCE.
060100     MOVE OPR-EMAIL           TO REJ-EMAIL.
060200     MOVE OPR-PASSWORD        TO REJ-PASSWORD.
060300     MOVE WS-REJECT-REASON    TO REJ-REASON.
060400     WRITE REJECT-RECORD.
060500 P043-EXIT.
060600     EXIT.
060700 P040-EXIT.
060800     CLOSE OPERATIONS-FILE TRANLOG-FILE REJECTS-FILE.
060900     EXIT.
061000*---------------------------------------------------------------
061100 P050-EXPIRE-CARDS.
061200*---------------------------------------------------------------
061300*    END OF RUN EXPIRY SWEEP.  A CARD EXPIRES THE MOMENT ITS
061400*    EXPIRY YEAR/MONTH IS EARLIER THAN THE RUN YEAR/MONTH -
061500*    EXPIRING THIS MONTH IS STILL CURRENT.  DONE LAST SO THAT
061600*    AN OPERATION ARRIVING EARLIER IN THE SAME RUN SEES THE
061700*    CARD'S STATUS AS OF THE START OF THE DAY.
061800     IF WS-CARD-COUNT = 0
061900         GO TO P050-EXIT
062000     END-IF.
062100     MOVE 1 TO WS-IDX.
062200 P051-LOOP.
062300     IF WS-IDX > WS-CARD-COUNT
062400         GO TO P050-EXIT
062500     END-IF.
062600     MOVE CTE-EXPIRY-YYYY (WS-IDX) TO WS-CARD-EXP-YYYY.
062700     MOVE CTE-EXPIRY-MM (WS-IDX)   TO WS-CARD-EXP-MM.
062800     IF WS-CARD-EXPIRY-NUMERIC < WS-RUN-YYYYMM-NUMERIC
062900         MOVE "EXPIRED" TO CTE-STATUS (WS-IDX)
063000     END-IF.
063100     ADD 1 TO WS-IDX.
063200     GO TO P051-LOOP.
063300 P050-EXIT.
063400     EXIT.
063500*---------------------------------------------------------------
063600 P060-REWRITE-MASTERS.
063700*---------------------------------------------------------------
063800     OPEN OUTPUT USERS-MASTER-OUT.
063900     MOVE 1 TO WS-IDX.
064000 P061-LOOP.
064100     IF WS-IDX > WS-USER-COUNT
064200         GO TO P061-EXIT
064300     END-IF.
064400     MOVE UTE-ID (WS-IDX)            TO USO-ID.
064500     MOVE UTE-EMAIL (WS-IDX)         TO USO-EMAIL.
064600     MOVE UTE-PASSWORD-HASH (WS-IDX) TO USO-PASSWORD-HASH.
064700     MOVE UTE-ROLE (WS-IDX)          TO USO-ROLE.
064800     MOVE UTE-LOCKED (WS-IDX)        TO USO-LOCKED.
064900     WRITE USER-RECORD-OUT.
065000     ADD 1 TO WS-IDX.
065100     GO TO P061-LOOP.
065200 P061-EXIT.
065300     CLOSE USERS-MASTER-OUT.
065400*
065500     OPEN OUTPUT CARDS-MASTER-OUT.
065600     MOVE 1 TO WS-IDX.
065700 P062-LOOP.
065800     IF WS-IDX > WS-CARD-COUNT
065900         GO TO P060-EXIT
066000     END-IF.
066100     MOVE CTE-ID (WS-IDX)            TO CDO-ID.
066200     MOVE CTE-PAN (WS-IDX)           TO CDO-PAN.
066300     MOVE CTE-HOLDER (WS-IDX)        TO CDO-HOLDER.
066400     MOVE CTE-EXPIRY-YYYY (WS-IDX)   TO CDO-EXPIRY-YYYY.
066500     MOVE CTE-EXPIRY-MM (WS-IDX)     TO CDO-EXPIRY-MM.
066600     MOVE CTE-STATUS (WS-IDX)        TO CDO-STATUS.
066700     MOVE CTE-BALANCE (WS-IDX)       TO CDO-BALANCE.
066800     MOVE CTE-DAILY-LIMIT (WS-IDX)   TO CDO-DAILY-LIMIT.
066900     MOVE CTE-USER-ID (WS-IDX)       TO CDO-USER-ID.
067000     WRITE CARD-RECORD-OUT.
067100     ADD 1 TO WS-IDX.
067200     GO TO P062-LOOP.
067300 P060-EXIT.
067400     CLOSE CARDS-MASTER-OUT.
067500     EXIT.
067600*---------------------------------------------------------------
067700 P070-RUN-REPORT.
067800*---------------------------------------------------------------
067900*    BANK7 OPENS THE REWRITTEN MASTERS AND THE JUST-WRITTEN
068000*    TRANLOG ITSELF - IT IS HANDED ONLY THE RUN PARAMETERS AND
068100*    THE CONTROL TOTALS ACCUMULATED ABOVE (DEBIT AND CREDIT
068200*    TOTALS TRAVEL INSIDE WS-CONTROL-TOTALS, SEE CR-0298).
068300     CALL "BANK7" USING WS-RUN-PARM-FIELDS
068400                        WS-CONTROL-TOTALS.
068500 P070-EXIT.
068600     EXIT.

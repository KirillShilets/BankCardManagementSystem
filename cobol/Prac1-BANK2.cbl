000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK2.
000300 AUTHOR. J M OCHOA.
000400 INSTALLATION. UNIZARBANK DATA CENTER - ZARAGOZA.
000500 DATE-WRITTEN. 03/21/1991.
000600 DATE-COMPILED.
000700 SECURITY. UNIZARBANK INTERNAL USE ONLY - CARD OPERATIONS.
000800*
000900*---------------------------------------------------------------
001000* CHANGE LOG
001100*---------------------------------------------------------------
001200* 03/21/1991 JMO  ORIGINAL WRITE-UP AS THE BALANCE ENQUIRY
001300*                 SCREEN CALLED FROM THE BANK1 CAJERO MENU.
001400* 06/06/2001 PAH  CR-0415 REWRITTEN AS THE ENROLLMENT/LOCKING
001500*                 SUBPROGRAM FOR THE NIGHTLY POSTING RUN - THE
001600*                 OLD SCREEN LOGIC IS RETIRED, THE OFF-LINE
001700*                 ENROLLMENT FORM IS RETIRED WITH IT.
001800* 07/02/2001 PAH  CR-0417 E-MAIL FORMAT CHECK ADDED - FORM USED
001900*                 TO ACCEPT ANYTHING WITH AN "@" IN IT.
002000* 11/19/2002 LTV  CR-0440 CANNOT LOCK OWN ACCOUNT CHECK ADDED
002100*                 AFTER AN ADMINISTRATOR LOCKED HIMSELF OUT
002200*                 DURING BUSINESS HOURS.
002300* 08/05/2004 LTV  CR-0468 PASSWORD STRENGTH RULE TIGHTENED TO
002400*                 REQUIRE A SPECIAL CHARACTER - AUDIT FINDING.
002500* 01/14/2008 RQM  CR-0533 DUPLICATE E-MAIL SCAN NOW RUNS AGAINST
002600*                 THE IN-CORE USER TABLE INSTEAD OF RE-READING
002700*                 THE MASTER - MASTER IS NO LONGER OPENED HERE.
002800*---------------------------------------------------------------
002900*
003000*    THIS SUBPROGRAM IS CALLED BY BANK1 FOR EVERY NEWUSER AND
003100*    LOCKUSR OPERATION ON THE OPERATIONS FILE.  IT WORKS
003200*    ENTIRELY AGAINST THE IN-CORE USER TABLE THAT BANK1 LOADED
003300*    FROM THE USER MASTER - THE MASTER ITSELF IS NOT OPENED
003400*    HERE.  A NEW USER IS APPENDED TO THE TABLE IN PLACE; BANK1
003500*    REWRITES THE MASTER FROM THE TABLE AFTER ALL OPERATIONS
003600*    HAVE BEEN APPLIED.
003700*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200*
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500*
004600 77  WS-AT-SIGN-POS               PIC S9(3) COMP VALUE 0.
004700 77  WS-DOT-POS                   PIC S9(3) COMP VALUE 0.
004800 77  WS-PWD-LEN                   PIC S9(3) COMP VALUE 0.
004900 77  WS-EMAIL-LEN                 PIC S9(3) COMP VALUE 0.
005000 77  WS-SCAN-IDX                  PIC S9(3) COMP VALUE 0.
005100 77  WS-TABLE-IDX                 PIC S9(9) COMP VALUE 0.
005200 77  WS-NEXT-USER-ID              PIC S9(9) COMP VALUE 0.
005300*
005400 01  WS-CLASS-SWITCHES.
005500     05  WS-HAS-DIGIT-SW          PIC X(1) VALUE "N".
005600         88  PWD-HAS-DIGIT                 VALUE "Y".
005700     05  WS-HAS-LOWER-SW          PIC X(1) VALUE "N".
005800         88  PWD-HAS-LOWER                 VALUE "Y".
005900     05  WS-HAS-UPPER-SW          PIC X(1) VALUE "N".
006000         88  PWD-HAS-UPPER                 VALUE "Y".
006100     05  WS-HAS-SPECIAL-SW        PIC X(1) VALUE "N".
006200         88  PWD-HAS-SPECIAL               VALUE "Y".
006300     05  WS-EMAIL-VALID-SW        PIC X(1) VALUE "N".
006400         88  EMAIL-IS-VALID                VALUE "Y".
006500     05  WS-EMAIL-DUP-SW          PIC X(1) VALUE "N".
006600         88  EMAIL-IS-DUPLICATE             VALUE "Y".
006700     05  WS-USER-FOUND-SW         PIC X(1) VALUE "N".
006800         88  TARGET-USER-FOUND             VALUE "Y".
006900     05  FILLER                   PIC X(3).
007000*
007100* PASSWORD TEXT RESCANNED ONE CHARACTER AT A TIME TO CLASSIFY
007200* DIGITS, UPPER/LOWER CASE LETTERS AND THE ALLOWED SPECIAL SET.
007300 01  WS-PASSWORD-WORK.
007400     05  WS-PWD-TEXT              PIC X(128).
007500 01  WS-PASSWORD-CHARS REDEFINES WS-PASSWORD-WORK.
007600     05  WS-PWD-CHAR OCCURS 128 TIMES
007700             PIC X(1).
007800*
007900* E-MAIL TEXT, SAME TRICK, USED TO FIND THE "@" AND THE "."
008000* IN THE DOMAIN PART WITHOUT AN UNSTRING.
008100 01  WS-EMAIL-WORK.
008200     05  WS-EMAIL-TEXT            PIC X(100).
008300 01  WS-EMAIL-CHARS REDEFINES WS-EMAIL-WORK.
008400     05  WS-EMAIL-CHAR OCCURS 100 TIMES
008500             PIC X(1).
008600*
008700* THE EIGHT CHARACTERS ACCEPTED AS "SPECIAL" BY THE PASSWORD
008800* RULE, KEPT AS A ONE CHARACTER TABLE SO THE SCAN BELOW IS A
008900* SIMPLE NESTED COMPARE INSTEAD OF EIGHT IF STATEMENTS.
009000 01  WS-SPECIAL-CHAR-SET.
009100     05  WS-SPECIAL-CHARS         PIC X(8) VALUE "!@#$%^&*".
009200 01  WS-SPECIAL-CHAR-TABLE REDEFINES WS-SPECIAL-CHAR-SET.
009300     05  WS-SPECIAL-CHAR OCCURS 8 TIMES
009400             PIC X(1).
009500*
009600* STAND-IN FOR A REAL ONE-WAY HASH UNTIL SECURITY SIGNS OFF ON
009700* A CALLED ENCRYPTION ROUTINE - THE STORED VALUE MUST NOT BE
009800* THE PLAINTEXT PASSWORD (AUDIT FINDING, SEE CR-0468 BELOW).
009900* EVERY PRINTABLE CHARACTER IN THE PASSWORD IS SUBSTITUTED
010000* FOR THE ONE 47 POSITIONS AHEAD OF IT IN THIS FIXED TABLE -
010100* TRAILING PAD SPACES FALL OUTSIDE THE TABLE AND ARE LEFT
010200* ALONE BY THE INSPECT.
010300 01  WS-SCRAMBLE-TABLES.
010400     05  WS-PLAIN-ALPHABET        PIC X(94) VALUE
010500         "!""#$%&'()*+,-./0123456789:;<=>?@ABCDEFGHIJKLMNOPQ
010600-        "RSTUVWXYZ[\]^_`abcdefghijklmnopqrstuvwxyz{|}~".
010700     05  WS-CIPHER-ALPHABET       PIC X(94) VALUE
010800         "PQRSTUVWXYZ[\]^_`abcdefghijklmnopqrstuvwxyz{|}~!""
010900-        "#$%&'()*+,-./0123456789:;<=>?@ABCDEFGHIJKLMNO".
011000*
011100 LINKAGE SECTION.
011200*
011300 01  OPERATION-RECORD.
011400     05  OPR-TYPE                 PIC X(8).
011500     05  OPR-ACTOR-ID              PIC 9(9).
011600     05  OPR-FROM-CARD             PIC 9(9).
011700     05  OPR-TO-CARD               PIC 9(9).
011800     05  OPR-AMOUNT                PIC S9(15)V9(2)
011900                                    SIGN IS LEADING SEPARATE.
012000     05  OPR-TARGET-USER           PIC 9(9).
012100     05  OPR-LOCK-FLAG             PIC X(1).
012200     05  OPR-PAN                   PIC X(16).
012300     05  OPR-HOLDER                PIC X(100).
012400     05  OPR-EXPIRY-YYYY           PIC 9(4).
012500     05  OPR-EXPIRY-MM             PIC 9(2).
012600     05  OPR-OPEN-BALANCE          PIC S9(15)V9(2)
012700                                    SIGN IS LEADING SEPARATE.
012800     05  OPR-EMAIL                 PIC X(100).
012900     05  OPR-PASSWORD              PIC X(128).
013000     05  FILLER                    PIC X(10).
013100*
013200 01  USER-TABLE.
013300     05  USER-TABLE-ENTRY OCCURS 1 TO 9000 TIMES
013400             DEPENDING ON WS-USER-COUNT
013500             ASCENDING KEY IS UTE-ID
013600             INDEXED BY UTE-IDX.
013700         10  UTE-ID                PIC 9(9).
013800         10  UTE-EMAIL             PIC X(100).
013900         10  UTE-PASSWORD-HASH     PIC X(60).
014000         10  UTE-ROLE              PIC X(5).
014100         10  UTE-LOCKED            PIC X(1).
014200*
014300 01  WS-USER-COUNT                 PIC S9(9) COMP.
014400*
014500 01  WS-LINKAGE-RESULT.
014600     05  WS-RESULT-CODE            PIC X(1).
014700         88  OPERATION-POSTED               VALUE "P".
014800         88  OPERATION-REJECTED             VALUE "R".
014900     05  WS-REJECT-REASON          PIC X(40).
015000     05  WS-LEDGER-LINES           PIC 9(1).
015100     05  FILLER                    PIC X(4).
015200*
015300 PROCEDURE DIVISION USING OPERATION-RECORD
015400                           USER-TABLE
015500                           WS-USER-COUNT
015600                           WS-LINKAGE-RESULT.
015700*---------------------------------------------------------------
015800 P000-CONTROL.
015900*---------------------------------------------------------------
016000     MOVE "R" TO WS-RESULT-CODE.
016100     MOVE SPACES TO WS-REJECT-REASON.
016200     MOVE 0 TO WS-LEDGER-LINES.
016300     EVALUATE OPR-TYPE
016400         WHEN "NEWUSER"
016500             PERFORM P100-NEWUSER THRU P100-EXIT
016600         WHEN "LOCKUSR"
016700             PERFORM P200-LOCKUSR THRU P200-EXIT
016800     END-EVALUATE.
016900     EXIT PROGRAM.
017000*---------------------------------------------------------------
017100 P100-NEWUSER.
017200*---------------------------------------------------------------
017300     PERFORM P110-CHECK-EMAIL-FORMAT THRU P110-EXIT.
017400     IF NOT EMAIL-IS-VALID
017500         MOVE "INVALID EMAIL" TO WS-REJECT-REASON
017600         GO TO P100-EXIT
017700     END-IF.
017800     PERFORM P120-CHECK-EMAIL-DUPLICATE THRU P120-EXIT.
017900     IF EMAIL-IS-DUPLICATE
018000         MOVE "EMAIL ALREADY EXISTS" TO WS-REJECT-REASON
018100         GO TO P100-EXIT
018200     END-IF.
018300     PERFORM P130-CHECK-PASSWORD THRU P130-EXIT.
018400     IF NOT PWD-HAS-DIGIT
018500         MOVE "WEAK PASSWORD" TO WS-REJECT-REASON
018600         GO TO P100-EXIT
018700     END-IF.
018800     IF NOT PWD-HAS-LOWER
018900         MOVE "WEAK PASSWORD" TO WS-REJECT-REASON
019000         GO TO P100-EXIT
019100     END-IF.
019200     IF NOT PWD-HAS-UPPER
019300         MOVE "WEAK PASSWORD" TO WS-REJECT-REASON
019400         GO TO P100-EXIT
019500     END-IF.
019600     IF NOT PWD-HAS-SPECIAL
019700         MOVE "WEAK PASSWORD" TO WS-REJECT-REASON
019800         GO TO P100-EXIT
019900     END-IF.
020000     IF WS-PWD-LEN < 8 OR WS-PWD-LEN > 100
020100         MOVE "WEAK PASSWORD" TO WS-REJECT-REASON
020200         GO TO P100-EXIT
020300     END-IF.
020400*
020500* ALL CHECKS PASSED - APPEND THE NEW USER AT THE NEXT ID.
020600     IF WS-USER-COUNT = 0
020700         MOVE 1 TO WS-NEXT-USER-ID
020800     ELSE
020900         COMPUTE WS-NEXT-USER-ID =
021000             UTE-ID (WS-USER-COUNT) + 1
021100     END-IF.
021200     ADD 1 TO WS-USER-COUNT.
021300     MOVE WS-NEXT-USER-ID     TO UTE-ID (WS-USER-COUNT).
021400     MOVE OPR-EMAIL           TO UTE-EMAIL (WS-USER-COUNT).
021500     PERFORM P140-HASH-PASSWORD THRU P140-EXIT.
021600     MOVE "USER"              TO UTE-ROLE (WS-USER-COUNT).
021700     MOVE "N"                 TO UTE-LOCKED (WS-USER-COUNT).
021800     MOVE "P"                 TO WS-RESULT-CODE.
021900 P100-EXIT.
022000     EXIT.
022100*---------------------------------------------------------------
022200 P110-CHECK-EMAIL-FORMAT.
022300*---------------------------------------------------------------
022400*    NON-BLANK, CONTAINS "@" WITH NON-EMPTY TEXT ON BOTH SIDES,
022500*    AND THE DOMAIN PART HAS A "." IN IT SOMEWHERE.
022600     MOVE "N" TO WS-EMAIL-VALID-SW.
022700     MOVE 0 TO WS-AT-SIGN-POS.
022800     MOVE 0 TO WS-DOT-POS.
022900     MOVE OPR-EMAIL TO WS-EMAIL-TEXT.
023000     IF WS-EMAIL-TEXT = SPACES
023100         GO TO P110-EXIT
023200     END-IF.
023300     MOVE 1 TO WS-SCAN-IDX.
023400 P111-FIND-AT.
023500     IF WS-SCAN-IDX > 100
023600         GO TO P112-CHECK-AT
023700     END-IF.
023800     IF WS-EMAIL-CHAR (WS-SCAN-IDX) = "@"
023900         IF WS-AT-SIGN-POS = 0
024000             MOVE WS-SCAN-IDX TO WS-AT-SIGN-POS
024100         END-IF
024200     END-IF.
024300     ADD 1 TO WS-SCAN-IDX.
024400     GO TO P111-FIND-AT.
024500 P112-CHECK-AT.
024600     IF WS-AT-SIGN-POS = 0
024700         GO TO P110-EXIT
024800     END-IF.
024900     IF WS-AT-SIGN-POS = 1
025000         GO TO P110-EXIT
025100     END-IF.
025200     IF WS-AT-SIGN-POS = 100
025300         GO TO P110-EXIT
025400     END-IF.
025500     MOVE WS-AT-SIGN-POS TO WS-SCAN-IDX.
025600     ADD 1 TO WS-SCAN-IDX.
025700 P113-FIND-DOT.
025800     IF WS-SCAN-IDX > 100
025900         GO TO P114-CHECK-DOT
026000     END-IF.
026100     IF WS-EMAIL-CHAR (WS-SCAN-IDX) = "."
026200         IF WS-DOT-POS = 0
026300             MOVE WS-SCAN-IDX TO WS-DOT-POS
026400         END-IF
026500     END-IF.
026600     ADD 1 TO WS-SCAN-IDX.
026700     GO TO P113-FIND-DOT.
026800 P114-CHECK-DOT.
026900     IF WS-DOT-POS = 0
027000         GO TO P110-EXIT
027100     END-IF.
027200     MOVE "Y" TO WS-EMAIL-VALID-SW.
027300 P110-EXIT.
027400     EXIT.
027500*---------------------------------------------------------------
027600 P120-CHECK-EMAIL-DUPLICATE.
027700*---------------------------------------------------------------
027800*    THE TABLE IS KEPT IN USER ID ORDER, NOT E-MAIL ORDER, SO
027900*    THE DUPLICATE SCAN HAS TO BE A STRAIGHT LINEAR PASS.
028000     MOVE "N" TO WS-EMAIL-DUP-SW.
028100     IF WS-USER-COUNT = 0
028200         GO TO P120-EXIT
028300     END-IF.
028400     MOVE 1 TO WS-TABLE-IDX.
028500 P121-LOOP.
028600     IF WS-TABLE-IDX > WS-USER-COUNT
028700         GO TO P120-EXIT
028800     END-IF.
028900     IF UTE-EMAIL (WS-TABLE-IDX) = OPR-EMAIL
029000         MOVE "Y" TO WS-EMAIL-DUP-SW
029100         GO TO P120-EXIT
029200     END-IF.
029300     ADD 1 TO WS-TABLE-IDX.
029400     GO TO P121-LOOP.
029500 P120-EXIT.
029600     EXIT.
029700*---------------------------------------------------------------
029800 P130-CHECK-PASSWORD.
029900*---------------------------------------------------------------
030000     MOVE "N" TO WS-HAS-DIGIT-SW.
030100     MOVE "N" TO WS-HAS-LOWER-SW.
030200     MOVE "N" TO WS-HAS-UPPER-SW.
030300     MOVE "N" TO WS-HAS-SPECIAL-SW.
030400     MOVE 0 TO WS-PWD-LEN.
030500     MOVE OPR-PASSWORD TO WS-PWD-TEXT.
030600     MOVE 1 TO WS-SCAN-IDX.
030700 P131-LOOP.
030800     IF WS-SCAN-IDX > 128
030900         GO TO P130-EXIT
031000     END-IF.
031100     IF WS-PWD-CHAR (WS-SCAN-IDX) = " "
031200         GO TO P131-NEXT
031300     END-IF.
031400     MOVE WS-SCAN-IDX TO WS-PWD-LEN.
031500     IF WS-PWD-CHAR (WS-SCAN-IDX) >= "0"
031600         AND WS-PWD-CHAR (WS-SCAN-IDX) <= "9"
031700         MOVE "Y" TO WS-HAS-DIGIT-SW
031800     END-IF.
031900     IF WS-PWD-CHAR (WS-SCAN-IDX) >= "a"
032000         AND WS-PWD-CHAR (WS-SCAN-IDX) <= "z"
032100         MOVE "Y" TO WS-HAS-LOWER-SW
032200     END-IF.
032300     IF WS-PWD-CHAR (WS-SCAN-IDX) >= "A"
032400         AND WS-PWD-CHAR (WS-SCAN-IDX) <= "Z"
032500         MOVE "Y" TO WS-HAS-UPPER-SW
032600     END-IF.
032700     PERFORM P132-CHECK-SPECIAL THRU P132-EXIT.
032800 P131-NEXT.
032900     ADD 1 TO WS-SCAN-IDX.
033000     GO TO P131-LOOP.
033100 P130-EXIT.
033200     EXIT.
033300*---------------------------------------------------------------
033400 P132-CHECK-SPECIAL.
033500*---------------------------------------------------------------
033600     MOVE 1 TO WS-TABLE-IDX.
033700 P132A-LOOP.
033800     IF WS-TABLE-IDX > 8
033900         GO TO P132-EXIT
034000     END-IF.
034100     IF WS-PWD-CHAR (WS-SCAN-IDX) = WS-SPECIAL-CHAR (WS-TABLE-IDX)
034200         MOVE "Y" TO WS-HAS-SPECIAL-SW
034300         GO TO P132-EXIT
034400     END-IF.
034500     ADD 1 TO WS-TABLE-IDX.
034600     GO TO P132A-LOOP.
034700 P132-EXIT.
034800     EXIT.
034900*---------------------------------------------------------------
035000 P140-HASH-PASSWORD.
035100*---------------------------------------------------------------
035200*    BUILD THE STORED VALUE FROM THE SUBMITTED PASSWORD ONE
035300*    CHARACTER AT A TIME THROUGH THE SCRAMBLE TABLE ABOVE - THE
035400*    INSPECT RUNS AGAINST THE STORAGE FIELD ITSELF, NOT THE
035500*    INCOMING OPR-PASSWORD, SO THE PLAINTEXT IS NEVER LEFT
035600*    SITTING IN THE TABLE.
035700     MOVE OPR-PASSWORD TO UTE-PASSWORD-HASH (WS-USER-COUNT).
035800     INSPECT UTE-PASSWORD-HASH (WS-USER-COUNT)
035900         CONVERTING WS-PLAIN-ALPHABET TO WS-CIPHER-ALPHABET.
036000 P140-EXIT.
036100     EXIT.
036200*---------------------------------------------------------------
036300 P200-LOCKUSR.
036400*---------------------------------------------------------------
036500     MOVE "N" TO WS-USER-FOUND-SW.
036600     IF WS-USER-COUNT = 0
036700         MOVE "USER NOT FOUND" TO WS-REJECT-REASON
036800         GO TO P200-EXIT
036900     END-IF.
037000     SEARCH ALL USER-TABLE-ENTRY
037100         AT END
037200             MOVE "USER NOT FOUND" TO WS-REJECT-REASON
037300             GO TO P200-EXIT
037400         WHEN UTE-ID (UTE-IDX) = OPR-TARGET-USER
037500             MOVE "Y" TO WS-USER-FOUND-SW
037600     END-SEARCH.
037700     IF OPR-ACTOR-ID = OPR-TARGET-USER
037800         MOVE "CANNOT LOCK OWN ACCOUNT" TO WS-REJECT-REASON
037900         GO TO P200-EXIT
038000     END-IF.
038100     MOVE OPR-LOCK-FLAG TO UTE-LOCKED (UTE-IDX).
038200     MOVE "P" TO WS-RESULT-CODE.
038300 P200-EXIT.
038400     EXIT.

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK4.
000300 AUTHOR. J M OCHOA.
000400 INSTALLATION. UNIZARBANK DATA CENTER - ZARAGOZA.
000500 DATE-WRITTEN. 04/04/1991.
000600 DATE-COMPILED.
000700 SECURITY. UNIZARBANK INTERNAL USE ONLY - CARD OPERATIONS.
000800*
000900*---------------------------------------------------------------
001000* CHANGE LOG
001100*---------------------------------------------------------------
001200* 04/04/1991 JMO  ORIGINAL WRITE-UP AS THE CASH WITHDRAWAL
001300*                 SCREEN CALLED FROM THE BANK1 CAJERO MENU.
001400* 10/15/1991 JMO  NOTE DISPENSER DENOMINATION TABLE REMOVED -
001500*                 NO LONGER DRIVES PHYSICAL HARDWARE.
001600* 06/06/2001 PAH  CR-0415 REWRITTEN AS THE NIGHTLY WITHDRAWAL
001700*                 POSTING SUBPROGRAM.
001800* 08/14/1997 DGF  CR-0340 DAILY LIMIT CHECK ADDED - ACCUMULATOR
001900*                 NOW CARRIED IN THE IN-CORE CARD TABLE ENTRY
002000*                 INSTEAD OF RESCANNING THE LEDGER.
002100* 03/02/2009 RQM  CR-0547 INSUFFICIENT FUNDS CHECK MOVED AHEAD
002200*                 OF THE DAILY LIMIT CHECK TO MATCH THE ORDER
002300*                 THE HELP DESK QUOTES TO CARDHOLDERS.
002400*---------------------------------------------------------------
002500*
002600*    CALLED BY BANK1 FOR EVERY WITHDRAW OPERATION.  BALANCE AND
002700*    THE SAME-DAY WITHDRAWAL ACCUMULATOR BOTH LIVE IN THE
002800*    IN-CORE CARD TABLE ENTRY, SO A SECOND WITHDRAWAL AGAINST
002900*    THE SAME CARD LATER IN THE SAME RUN SEES THE UPDATED
003000*    FIGURES FROM THE FIRST.  THE SPLIT WHOLE/CENTS WORK FIELDS
003100*    BELOW FOLLOW THE OLD MOV-IMPORTE-ENT/MOV-IMPORTE-DEC
003200*    LAYOUT THE LEDGER ITSELF USED TO CARRY.
003300*
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800*
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100*
004200 01  WS-SWITCHES.
004300     05  WS-CARD-FOUND-SW         PIC X(1) VALUE "N".
004400         88  CARD-FOUND                    VALUE "Y".
004500     05  FILLER                   PIC X(7).
004600*
004700* AMOUNT BEING POSTED TO THE LEDGER, SPLIT WHOLE/CENTS.
004800 01  WS-DEBIT-LINE-SPLIT.
004900     05  WS-DEBIT-ENT             PIC S9(13).
005000     05  WS-DEBIT-DEC             PIC 9(2).
005100 01  WS-DEBIT-LINE REDEFINES WS-DEBIT-LINE-SPLIT
005200                              PIC S9(15)V99.
005300*
005400* REMAINING ROOM UNDER THE DAILY LIMIT BEFORE THIS WITHDRAWAL,
005500* SPLIT WHOLE/CENTS.
005600 01  WS-REMAINING-LIMIT-SPLIT.
005700     05  WS-REM-ENT               PIC S9(13).
005800     05  WS-REM-DEC               PIC 9(2).
005900 01  WS-REMAINING-LIMIT REDEFINES WS-REMAINING-LIMIT-SPLIT
006000                              PIC S9(15)V99.
006100*
006200* NEW SAME-DAY WITHDRAWAL TOTAL, TO BE STORED BACK INTO THE
006300* CARD TABLE ENTRY IF THE WITHDRAWAL IS ACCEPTED.
006400 01  WS-NEW-WITHDRAWN-SPLIT.
006500     05  WS-NWT-ENT               PIC S9(13).
006600     05  WS-NWT-DEC               PIC 9(2).
006700 01  WS-NEW-WITHDRAWN-TOTAL REDEFINES WS-NEW-WITHDRAWN-SPLIT
006800                              PIC S9(15)V99.
006900*
007000 LINKAGE SECTION.
007100*
007200 01  OPERATION-RECORD.
007300     05  OPR-TYPE                 PIC X(8).
007400     05  OPR-ACTOR-ID              PIC 9(9).
007500     05  OPR-FROM-CARD             PIC 9(9).
007600     05  OPR-TO-CARD               PIC 9(9).
007700     05  OPR-AMOUNT                PIC S9(15)V9(2)
007800                                    SIGN IS LEADING SEPARATE.
007900     05  OPR-TARGET-USER           PIC 9(9).
008000     05  OPR-LOCK-FLAG             PIC X(1).
008100     05  OPR-PAN                   PIC X(16).
008200     05  OPR-HOLDER                PIC X(100).
008300     05  OPR-EXPIRY-YYYY           PIC 9(4).
008400     05  OPR-EXPIRY-MM             PIC 9(2).
008500     05  OPR-OPEN-BALANCE          PIC S9(15)V9(2)
008600                                    SIGN IS LEADING SEPARATE.
008700     05  OPR-EMAIL                 PIC X(100).
008800     05  OPR-PASSWORD              PIC X(128).
008900     05  FILLER                    PIC X(10).
009000*
009100 01  CARD-TABLE.
009200     05  CARD-TABLE-ENTRY OCCURS 1 TO 20000 TIMES
009300             DEPENDING ON WS-CARD-COUNT
009400             ASCENDING KEY IS CTE-ID
009500             INDEXED BY CTE-IDX.
009600         10  CTE-ID                PIC 9(9).
009700         10  CTE-PAN               PIC X(16).
009800         10  CTE-HOLDER            PIC X(100).
009900         10  CTE-EXPIRY-YYYY       PIC 9(4).
010000         10  CTE-EXPIRY-MM         PIC 9(2).
010100         10  CTE-STATUS            PIC X(8).
010200         10  CTE-BALANCE           PIC S9(15)V9(2).
010300         10  CTE-DAILY-LIMIT       PIC S9(15)V9(2).
010400         10  CTE-USER-ID           PIC 9(9).
010500         10  CTE-WITHDRAWN-TODAY   PIC S9(15)V9(2).
010600*
010700 01  WS-CARD-COUNT                 PIC S9(9) COMP.
010800*
010900 01  WS-LINKAGE-RESULT.
011000     05  WS-RESULT-CODE            PIC X(1).
011100         88  OPERATION-POSTED               VALUE "P".
011200         88  OPERATION-REJECTED             VALUE "R".
011300     05  WS-REJECT-REASON          PIC X(40).
011400     05  WS-LEDGER-LINES           PIC 9(1).
011500     05  FILLER                    PIC X(4).
011600*
011700 01  WS-LEDGER-BUFFER.
011800     05  WS-LEDGER-ENTRY OCCURS 2 TIMES.
011900         10  WLE-CARD-ID           PIC 9(9).
012000         10  WLE-AMOUNT            PIC S9(15)V9(2)
012100                                    SIGN IS LEADING SEPARATE.
012200*
012300 PROCEDURE DIVISION USING OPERATION-RECORD
012400                           CARD-TABLE
012500                           WS-CARD-COUNT
012600                           WS-LINKAGE-RESULT
012700                           WS-LEDGER-BUFFER.
012800*---------------------------------------------------------------
012900 P000-CONTROL.
013000*---------------------------------------------------------------
013100     MOVE "R" TO WS-RESULT-CODE.
013200     MOVE SPACES TO WS-REJECT-REASON.
013300     MOVE 0 TO WS-LEDGER-LINES.
013400     PERFORM P100-WITHDRAW THRU P100-EXIT.
013500     EXIT PROGRAM.
013600*---------------------------------------------------------------
013700 P100-WITHDRAW.
013800*---------------------------------------------------------------
013900     MOVE "N" TO WS-CARD-FOUND-SW.
014000     IF WS-CARD-COUNT = 0
014100         MOVE "CARD NOT FOUND" TO WS-REJECT-REASON
014200         GO TO P100-EXIT
014300     END-IF.
014400     SEARCH ALL CARD-TABLE-ENTRY
014500         AT END
014600             NEXT SENTENCE
014700         WHEN CTE-ID (CTE-IDX) = OPR-FROM-CARD
014800             MOVE "Y" TO WS-CARD-FOUND-SW
014900     END-SEARCH.
015000     IF NOT CARD-FOUND
015100         MOVE "CARD NOT FOUND" TO WS-REJECT-REASON
015200         GO TO P100-EXIT
015300     END-IF.
015400     IF CTE-STATUS (CTE-IDX) NOT = "ACTIVE"
015500         MOVE "CARD INACTIVE" TO WS-REJECT-REASON
015600         GO TO P100-EXIT
015700     END-IF.
015800     IF OPR-AMOUNT < .01
015900         MOVE "INVALID AMOUNT" TO WS-REJECT-REASON
016000         GO TO P100-EXIT
016100     END-IF.
016200     IF CTE-BALANCE (CTE-IDX) < OPR-AMOUNT
016300         MOVE "INSUFFICIENT FUNDS" TO WS-REJECT-REASON
016400         GO TO P100-EXIT
016500     END-IF.
016600     COMPUTE WS-REMAINING-LIMIT =
016700         CTE-DAILY-LIMIT (CTE-IDX)
016800         - CTE-WITHDRAWN-TODAY (CTE-IDX).
016900     IF OPR-AMOUNT > WS-REMAINING-LIMIT
017000         MOVE "DAILY LIMIT EXCEEDED" TO WS-REJECT-REASON
017100         GO TO P100-EXIT
017200     END-IF.
017300*
017400     COMPUTE WS-NEW-WITHDRAWN-TOTAL =
017500         CTE-WITHDRAWN-TODAY (CTE-IDX) + OPR-AMOUNT.
017600     SUBTRACT OPR-AMOUNT FROM CTE-BALANCE (CTE-IDX).
017700     MOVE WS-NEW-WITHDRAWN-TOTAL TO CTE-WITHDRAWN-TODAY
017800                                             (CTE-IDX).
017900     ADD 1 TO WS-LEDGER-LINES.
018000     MOVE OPR-FROM-CARD TO WLE-CARD-ID (1).
018100     COMPUTE WS-DEBIT-LINE = OPR-AMOUNT * -1.
018200     MOVE WS-DEBIT-LINE TO WLE-AMOUNT (1).
018300     MOVE "P" TO WS-RESULT-CODE.
018400 P100-EXIT.
018500     EXIT.
